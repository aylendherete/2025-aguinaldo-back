000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AVLSLOT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 11/05/91.
000600 DATE-COMPILED. 11/05/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM WALKS A DOCTOR'S ALREADY-VALIDATED WEEKLY
001300*          SCHEDULE (SAME AVAILABILITY-RANGE FILE AVLEDIT READS)
001400*          OUT OVER A CALENDAR WINDOW AND CUTS IT INTO BOOKABLE
001500*          APPOINTMENT SLOTS OF THE REQUESTED LENGTH.  ONE
001600*          SLOT-REQUEST DRIVES ONE DOCTOR'S WINDOW; THE SCHEDULE
001700*          FILE IS MATCHED AGAINST IT BY DOCTOR ID, BOTH FILES
001800*          BEING IN ASCENDING DOCTOR-ID ORDER.
001900*
002000*          THE DAY-OF-WEEK FOR EACH CALENDAR DATE IS WORKED OUT
002100*          BY ZELLER'S CONGRUENCE RATHER THAN ANY COMPILER DATE
002200*          INTRINSIC - SEE THE 320-CALC-DAY-NAME PARAGRAPH.
002300*
002400******************************************************************
002500
002600        INPUT FILE               -   SLOTREQ-IN, AVAIL-IN
002700
002800        OUTPUT FILE PRODUCED     -   SLOT-OUT
002900
003000        DUMP FILE                -   SYSOUT
003100
003200******************************************************************
003300*    CHANGE LOG
003400*    ----------
003500*    11/05/91  JS   ORIGINAL - LOAD-TABLE/SEARCH SKELETON BORROWEDJS110591
003600*                   FROM THE PATIENT-SEARCH JOB, DRIVING SLOT
003700*                   GENERATION INSTEAD OF AN EQUIPMENT LOOKUP.
003800*    03/22/08  JS   ZELLER'S CONGRUENCE ADDED FOR THE DAY-NAME    JS032208
003900*                   CALCULATION - HAD BEEN HARD-CODING MONDAY ON
004000*                   THE FIRST TEST RUN AND NOBODY CAUGHT IT.
004100*    07/09/08  TGD  RECOMPILED UNDER THE NEWER COMPILER RELEASE,  TGD07098
004200*                   NO SOURCE CHANGES.
004300*    11/14/09  RDM  A REQUEST WHOSE DOCTOR HAS NO SCHEDULE AT ALL RDM11140
004400*                   NOW CORRECTLY WRITES ZERO SLOT ROWS INSTEAD
004500*                   OF ABENDING ON THE UNMATCHED KEY - #09-1122.
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT SLOTREQ-IN
006100     ASSIGN TO UT-S-SLOTREQ
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500     SELECT AVAIL-IN
006600     ASSIGN TO UT-S-AVAILI
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS AFCODE.
006900
007000     SELECT SLOT-OUT
007100     ASSIGN TO UT-S-SLOTOUT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500****** ONE WINDOW-REQUEST ROW PER DOCTOR, ASCENDING DOCTOR ID
008600 FD  SLOTREQ-IN
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 57 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SLOTREQ-IN-REC.
009200 01  SLOTREQ-IN-REC  PIC X(57).
009300
009400****** SAME WEEKLY-AVAILABILITY FILE AVLEDIT VALIDATES - RE-READ
009500****** HERE TO SUPPLY EACH DOCTOR'S ENABLED DAY GROUPS AND RANGES
009600 FD  AVAIL-IN
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 61 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS AVAIL-IN-REC.
010200 01  AVAIL-IN-REC  PIC X(61).
010300
010400****** ONE ROW PER BOOKABLE SLOT GENERATED, DATE-THEN-START ORDER
010500 FD  SLOT-OUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 63 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SLOT-OUT-REC.
011100 01  SLOT-OUT-REC  PIC X(63).
011200
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  OFCODE                  PIC X(2).
011700         88 CODE-WRITE    VALUE SPACES.
011800     05  AFCODE                  PIC X(2).
011900         88 CODE-READ-AVL VALUE SPACES.
012000
012100 COPY AVLDALY.
012200 COPY SLOTDALY.
012300 COPY ABENDREC.
012400
012500 01  WS-CURRENT-DOCTOR-ID        PIC X(36).
012600 01  WS-CURRENT-DURATION         PIC 9(03) COMP.
012700
012800 01  SLQ-TRACE-VIEW REDEFINES SLOT-REQUEST-REC.
012900     05  SLQ-TRACE-DOCTOR-ID     PIC X(36).
013000     05  FILLER                  PIC X(21).
013100
013200******************************************************************
013300*    CALENDAR WORK AREA - CURRENT DATE BEING GENERATED, BROKEN
013400*    OUT INTO CENTURY-YEAR/MONTH/DAY FOR THE INCREMENT LOGIC AND
013500*    FOR ZELLER'S CONGRUENCE.
013600******************************************************************
013700 01  WS-CURRENT-DATE             PIC 9(08).
013800
013900 01  WS-CURRENT-DATE-FIELDS REDEFINES WS-CURRENT-DATE.
014000     05  WS-CURR-CCYY            PIC 9(04).
014100     05  WS-CURR-MM              PIC 9(02).
014200     05  WS-CURR-DD              PIC 9(02).
014300
014400 01  WS-DAYS-IN-MONTH-TABLE.
014500     05  FILLER                  PIC 9(02) VALUE 31.
014600     05  FILLER                  PIC 9(02) VALUE 28.
014700     05  FILLER                  PIC 9(02) VALUE 31.
014800     05  FILLER                  PIC 9(02) VALUE 30.
014900     05  FILLER                  PIC 9(02) VALUE 31.
015000     05  FILLER                  PIC 9(02) VALUE 30.
015100     05  FILLER                  PIC 9(02) VALUE 31.
015200     05  FILLER                  PIC 9(02) VALUE 31.
015300     05  FILLER                  PIC 9(02) VALUE 30.
015400     05  FILLER                  PIC 9(02) VALUE 31.
015500     05  FILLER                  PIC 9(02) VALUE 30.
015600     05  FILLER                  PIC 9(02) VALUE 31.
015700
015800 01  DIM-TABLE REDEFINES WS-DAYS-IN-MONTH-TABLE.
015900     05  DAYS-IN-MONTH  OCCURS 12 TIMES
016000                           INDEXED BY DIM-IDX  PIC 9(02).
016100
016200 01  WS-ZELLER-WORK.
016300     05  WS-Z-YEAR               PIC 9(04) COMP.
016400     05  WS-Z-MONTH              PIC 9(02) COMP.
016500     05  WS-Z-DAY                PIC 9(02) COMP.
016600     05  WS-Z-K                  PIC 9(02) COMP.
016700     05  WS-Z-J                  PIC 9(02) COMP.
016800     05  WS-Z-TERM1              PIC 9(04) COMP.
016900     05  WS-Z-K4                 PIC 9(02) COMP.
017000     05  WS-Z-J4                 PIC 9(02) COMP.
017100     05  WS-Z-HRAW               PIC 9(05) COMP.
017200     05  WS-Z-H                  PIC 9(01) COMP.
017300     05  WS-Z-QUOT               PIC 9(05) COMP.
017400     05  WS-Z-DAY-IDX            PIC 9(01) COMP.
017500
017600 01  WS-ZELLER-WORK-DISP REDEFINES WS-ZELLER-WORK.
017700     05  FILLER                  PIC X(02).
017800     05  FILLER                  PIC X(02).
017900     05  FILLER                  PIC X(02).
018000     05  FILLER                  PIC X(02).
018100     05  FILLER                  PIC X(02).
018200     05  FILLER                  PIC X(02).
018300     05  FILLER                  PIC X(02).
018400     05  FILLER                  PIC X(02).
018500     05  FILLER                  PIC X(04).
018600     05  FILLER                  PIC X(02).
018700     05  FILLER                  PIC X(04).
018800     05  FILLER                  PIC X(02).
018900
019000 01  WS-CURRENT-DAY-NAME         PIC X(09).
019100
019200 01  WS-SLOT-WORK.
019300     05  WS-RANGE-START-MIN      PIC 9(05) COMP.
019400     05  WS-RANGE-END-MIN        PIC 9(05) COMP.
019500     05  WS-STEP-START-MIN       PIC 9(05) COMP.
019600     05  WS-STEP-END-MIN         PIC 9(05) COMP.
019700     05  WS-STEP-HH              PIC 9(02) COMP.
019800     05  WS-STEP-MM              PIC 9(02) COMP.
019900
020000******************************************************************
020100*    LEAP-YEAR TEST WORK AREA - CCYY IS A LEAP YEAR WHEN IT
020200*    DIVIDES BY 4 AND (DOES NOT DIVIDE BY 100 OR DOES DIVIDE
020300*    BY 400).  WORKED OUT WITH PLAIN REMAINDER ARITHMETIC.
020400******************************************************************
020500 01  WS-LEAP-YEAR-WORK.
020600     05  WS-LEAP-QUOT            PIC 9(04) COMP.
020700     05  WS-LEAP-R4              PIC 9(02) COMP.
020800     05  WS-LEAP-R100            PIC 9(02) COMP.
020900     05  WS-LEAP-R400            PIC 9(03) COMP.
021000     05  WS-LEAP-YEAR-SW         PIC X(01).
021100         88  IS-LEAP-YEAR        VALUE "Y".
021200
021300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021400     05  REQUESTS-READ           PIC 9(07) COMP.
021500     05  DATES-SCANNED           PIC 9(07) COMP.
021600     05  SLOTS-GENERATED         PIC 9(07) COMP.
021700     05  WS-INNER-IDX            PIC 9(02) COMP.
021800     05  WS-OUTER-IDX            PIC 9(02) COMP.
021900     05  WS-FOUND-DAY-IDX        PIC 9(02) COMP.
022000
022100 01  COUNTERS-DISP-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
022200     05  FILLER                  PIC X(04).
022300     05  FILLER                  PIC X(04).
022400     05  FILLER                  PIC X(04).
022500     05  FILLER                  PIC X(02).
022600     05  FILLER                  PIC X(02).
022700     05  FILLER                  PIC X(02).
022800
022900 01  FLAGS-AND-SWITCHES.
023000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
023100         88 NO-MORE-DATA VALUE "N".
023200     05  MORE-AVAIL-SW           PIC X(01) VALUE "Y".
023300         88 NO-MORE-AVAIL VALUE "N".
023400     05  DAY-FOUND-SW            PIC X(01) VALUE "N".
023500         88 DAY-WAS-FOUND VALUE "Y".
023600
023700 PROCEDURE DIVISION.
023800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023900     PERFORM 100-MAINLINE THRU 100-EXIT
024000             UNTIL NO-MORE-DATA.
024100     PERFORM 999-CLEANUP THRU 999-EXIT.
024200     MOVE +0 TO RETURN-CODE.
024300     GOBACK.
024400
024500 000-HOUSEKEEPING.
024600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024700     DISPLAY "******** BEGIN JOB AVLSLOT ********".
024800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025000     PERFORM 900-READ-SLOTREQ-IN THRU 900-EXIT.
025100     IF NO-MORE-DATA
025200         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
025300         GO TO 1000-ABEND-RTN.
025400     PERFORM 910-READ-AVAIL-IN THRU 910-EXIT.
025500 000-EXIT.
025600     EXIT.
025700
025800******************************************************************
025900*    100-MAINLINE PROCESSES ONE SLOT-REQUEST (ONE DOCTOR, ONE
026000*    CALENDAR WINDOW) PER PASS.
026100******************************************************************
026200 100-MAINLINE.
026300     MOVE "100-MAINLINE" TO PARA-NAME.
026400     MOVE SLQ-DOCTOR-ID TO WS-CURRENT-DOCTOR-ID.
026500     MOVE SLQ-SLOT-DURATION-MIN TO WS-CURRENT-DURATION.
026600     MOVE ZERO TO WS-SCHED-DAY-COUNT.
026700
026800     PERFORM 140-SKIP-LOWER-DOCTOR THRU 140-EXIT
026900             UNTIL NO-MORE-AVAIL
027000                OR AVL-DOCTOR-ID NOT < WS-CURRENT-DOCTOR-ID.
027100
027200     IF (NOT NO-MORE-AVAIL)
027300             AND AVL-DOCTOR-ID = WS-CURRENT-DOCTOR-ID
027400         PERFORM 200-LOAD-DOCTOR-SCHEDULE THRU 200-EXIT
027500                 UNTIL NO-MORE-AVAIL
027600                    OR AVL-DOCTOR-ID NOT = WS-CURRENT-DOCTOR-ID
027700         PERFORM 250-SORT-DAY-RANGES THRU 250-EXIT
027800                 VARYING DAY-IDX FROM 1 BY 1
027900                 UNTIL DAY-IDX > WS-SCHED-DAY-COUNT.
028000
028100     MOVE SLQ-FROM-DATE TO WS-CURRENT-DATE.
028200     PERFORM 300-PROCESS-ONE-DATE THRU 300-EXIT
028300             UNTIL WS-CURRENT-DATE > SLQ-TO-DATE.
028400
028500     ADD +1 TO REQUESTS-READ.
028600     PERFORM 900-READ-SLOTREQ-IN THRU 900-EXIT.
028700 100-EXIT.
028800     EXIT.
028900
029000 140-SKIP-LOWER-DOCTOR.
029100     PERFORM 910-READ-AVAIL-IN THRU 910-EXIT.
029200 140-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600*    200-LOAD-DOCTOR-SCHEDULE - SAME FIND-OR-ADD DAY-TABLE LOGIC
029700*    AVLEDIT USES; THIS JOB TRUSTS THE ROWS ARE ALREADY VALID.
029800******************************************************************
029900 200-LOAD-DOCTOR-SCHEDULE.
030000     MOVE "N" TO DAY-FOUND-SW.
030100     PERFORM 210-FIND-DAY-ENTRY THRU 210-EXIT
030200             VARYING WS-OUTER-IDX FROM 1 BY 1
030300             UNTIL WS-OUTER-IDX > WS-SCHED-DAY-COUNT
030400                OR DAY-WAS-FOUND.
030500
030600     IF NOT DAY-WAS-FOUND
030700         ADD +1 TO WS-SCHED-DAY-COUNT
030800         MOVE WS-SCHED-DAY-COUNT TO WS-FOUND-DAY-IDX
030900         MOVE AVL-DAY-NAME TO
031000                 WS-SCHED-DAY-NAME (WS-FOUND-DAY-IDX)
031100         MOVE AVL-ENABLED TO
031200                 WS-SCHED-ENABLED (WS-FOUND-DAY-IDX)
031300         MOVE ZERO TO
031400                 WS-SCHED-RANGE-COUNT (WS-FOUND-DAY-IDX).
031500
031600     IF AVL-DAY-IS-ENABLED
031700         ADD +1 TO WS-SCHED-RANGE-COUNT (WS-FOUND-DAY-IDX)
031800         SET RNG-IDX TO WS-SCHED-RANGE-COUNT (WS-FOUND-DAY-IDX)
031900         MOVE AVL-RANGE-START TO
032000              WS-SCHED-RANGE-START (WS-FOUND-DAY-IDX, RNG-IDX)
032100         MOVE AVL-RANGE-END TO
032200              WS-SCHED-RANGE-END (WS-FOUND-DAY-IDX, RNG-IDX)
032300         MOVE AVL-RANGE-SEQ TO
032400              WS-SCHED-RANGE-SEQ (WS-FOUND-DAY-IDX, RNG-IDX).
032500
032600     PERFORM 910-READ-AVAIL-IN THRU 910-EXIT.
032700 200-EXIT.
032800     EXIT.
032900
033000 210-FIND-DAY-ENTRY.
033100     IF WS-SCHED-DAY-NAME (WS-OUTER-IDX) = AVL-DAY-NAME
033200         MOVE "Y" TO DAY-FOUND-SW
033300         MOVE WS-OUTER-IDX TO WS-FOUND-DAY-IDX.
033400 210-EXIT.
033500     EXIT.
033600
033700******************************************************************
033800*    250-SORT-DAY-RANGES - SAME STABLE BUBBLE SORT AS AVLEDIT.
033900*    THE SCHEDULE FILE IS SUPPOSED TO ARRIVE HERE ALREADY SORTED
034000*    (IT WAS VALIDATED THAT WAY) BUT WE DO NOT TRUST THAT BLINDLY.
034100******************************************************************
034200 250-SORT-DAY-RANGES.
034300     PERFORM 255-SORT-ONE-PASS THRU 255-EXIT
034400             VARYING WS-OUTER-IDX FROM 1 BY 1
034500             UNTIL WS-OUTER-IDX >= WS-SCHED-RANGE-COUNT (DAY-IDX).
034600 250-EXIT.
034700     EXIT.
034800
034900 255-SORT-ONE-PASS.
035000     PERFORM 256-COMPARE-AND-SWAP THRU 256-EXIT
035100             VARYING WS-INNER-IDX FROM 1 BY 1
035200             UNTIL WS-INNER-IDX >
035300          (WS-SCHED-RANGE-COUNT (DAY-IDX) - WS-OUTER-IDX).
035400 255-EXIT.
035500     EXIT.
035600
035700 256-COMPARE-AND-SWAP.
035800     IF WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX) >
035900        WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX + 1)
036000         PERFORM 260-SWAP-RANGE-ENTRY THRU 260-EXIT.
036100 256-EXIT.
036200     EXIT.
036300
036400 260-SWAP-RANGE-ENTRY.
036500     MOVE WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX)
036600                          TO WS-STEP-START-MIN.
036700     MOVE WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX + 1)
036800             TO WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX).
036900     MOVE WS-STEP-START-MIN
037000             TO WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX + 1).
037100
037200     MOVE WS-SCHED-RANGE-END (DAY-IDX, WS-INNER-IDX)
037300                          TO WS-STEP-END-MIN.
037400     MOVE WS-SCHED-RANGE-END (DAY-IDX, WS-INNER-IDX + 1)
037500             TO WS-SCHED-RANGE-END (DAY-IDX, WS-INNER-IDX).
037600     MOVE WS-STEP-END-MIN
037700             TO WS-SCHED-RANGE-END (DAY-IDX, WS-INNER-IDX + 1).
037800
037900     MOVE WS-SCHED-RANGE-SEQ (DAY-IDX, WS-INNER-IDX)
038000                          TO WS-STEP-HH.
038100     MOVE WS-SCHED-RANGE-SEQ (DAY-IDX, WS-INNER-IDX + 1)
038200             TO WS-SCHED-RANGE-SEQ (DAY-IDX, WS-INNER-IDX).
038300     MOVE WS-STEP-HH
038400             TO WS-SCHED-RANGE-SEQ (DAY-IDX, WS-INNER-IDX + 1).
038500 260-EXIT.
038600     EXIT.
038700
038800******************************************************************
038900*    300-PROCESS-ONE-DATE HANDLES ONE CALENDAR DATE OF THE
039000*    REQUEST'S WINDOW - WORK OUT THE DAY NAME, FIND A MATCHING
039100*    ENABLED DAY GROUP (IF ANY), CUT ITS RANGES INTO SLOTS, THEN
039200*    STEP THE DATE FORWARD ONE DAY.
039300******************************************************************
039400 300-PROCESS-ONE-DATE.
039500     PERFORM 320-CALC-DAY-NAME THRU 320-EXIT.
039600
039700     MOVE "N" TO DAY-FOUND-SW.
039800     PERFORM 340-FIND-DAY-GROUP THRU 340-EXIT
039900             VARYING WS-OUTER-IDX FROM 1 BY 1
040000             UNTIL WS-OUTER-IDX > WS-SCHED-DAY-COUNT
040100                OR DAY-WAS-FOUND.
040200
040300     IF DAY-WAS-FOUND
040400         PERFORM 360-GENERATE-DAY-SLOTS THRU 360-EXIT
040500                 VARYING RNG-IDX FROM 1 BY 1
040600                 UNTIL RNG-IDX >
040700                       WS-SCHED-RANGE-COUNT (WS-FOUND-DAY-IDX).
040800
040900     ADD +1 TO DATES-SCANNED.
041000     PERFORM 395-ADVANCE-DATE THRU 395-EXIT.
041100 300-EXIT.
041200     EXIT.
041300
041400******************************************************************
041500*    320-CALC-DAY-NAME - ZELLER'S CONGRUENCE.  JANUARY/FEBRUARY
041600*    COUNT AS MONTHS 13/14 OF THE PRECEDING YEAR IN THE CLASSIC
041700*    FORMULA, SO THOSE TWO MONTHS BORROW A YEAR BELOW.
041800******************************************************************
041900 320-CALC-DAY-NAME.
042000     MOVE WS-CURR-CCYY TO WS-Z-YEAR.
042100     MOVE WS-CURR-MM TO WS-Z-MONTH.
042200     MOVE WS-CURR-DD TO WS-Z-DAY.
042300     IF WS-Z-MONTH < 3
042400         ADD 12 TO WS-Z-MONTH
042500         SUBTRACT 1 FROM WS-Z-YEAR.
042600
042700     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
042800
042900     COMPUTE WS-Z-TERM1 = (13 * (WS-Z-MONTH + 1)) / 5.
043000     COMPUTE WS-Z-K4 = WS-Z-K / 4.
043100     COMPUTE WS-Z-J4 = WS-Z-J / 4.
043200
043300     COMPUTE WS-Z-HRAW =
043400         WS-Z-DAY + WS-Z-TERM1 + WS-Z-K + WS-Z-K4
043500                  + WS-Z-J4 + (5 * WS-Z-J).
043600
043700     DIVIDE WS-Z-HRAW BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-H.
043800
043900     IF WS-Z-H = 0
044000         MOVE 7 TO WS-Z-DAY-IDX
044100     ELSE
044200         MOVE WS-Z-H TO WS-Z-DAY-IDX.
044300
044400     SET ZELLER-IDX TO WS-Z-DAY-IDX.
044500     MOVE ZELLER-NAME (ZELLER-IDX) TO WS-CURRENT-DAY-NAME.
044600 320-EXIT.
044700     EXIT.
044800
044900 340-FIND-DAY-GROUP.
045000     IF WS-SCHED-DAY-NAME (WS-OUTER-IDX) = WS-CURRENT-DAY-NAME
045100             AND WS-SCHED-ENABLED (WS-OUTER-IDX) = "Y"
045200         MOVE "Y" TO DAY-FOUND-SW
045300         MOVE WS-OUTER-IDX TO WS-FOUND-DAY-IDX.
045400 340-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800*    360-GENERATE-DAY-SLOTS WALKS ONE TIME RANGE OF THE MATCHED
045900*    DAY GROUP, STEPPING BY THE REQUEST'S SLOT DURATION.
046000******************************************************************
046100 360-GENERATE-DAY-SLOTS.
046200     COMPUTE WS-RANGE-START-MIN =
046300       ((WS-SCHED-RANGE-START (WS-FOUND-DAY-IDX, RNG-IDX)
046400                                                     / 100) * 60)
046500     + (WS-SCHED-RANGE-START (WS-FOUND-DAY-IDX, RNG-IDX) -
046600        ((WS-SCHED-RANGE-START (WS-FOUND-DAY-IDX, RNG-IDX)
046700        / 100) * 100)).
046800     COMPUTE WS-RANGE-END-MIN =
046900       ((WS-SCHED-RANGE-END (WS-FOUND-DAY-IDX, RNG-IDX)
047000                                                     / 100) * 60)
047100     + (WS-SCHED-RANGE-END (WS-FOUND-DAY-IDX, RNG-IDX) -
047200        ((WS-SCHED-RANGE-END (WS-FOUND-DAY-IDX, RNG-IDX)
047300        / 100) * 100)).
047400
047500     MOVE WS-RANGE-START-MIN TO WS-STEP-START-MIN.
047600     PERFORM 380-GENERATE-ONE-SLOT THRU 380-EXIT
047700             UNTIL (WS-STEP-START-MIN + WS-CURRENT-DURATION) >
047800                   WS-RANGE-END-MIN.
047900 360-EXIT.
048000     EXIT.
048100
048200 380-GENERATE-ONE-SLOT.
048300     COMPUTE WS-STEP-END-MIN =
048400             WS-STEP-START-MIN + WS-CURRENT-DURATION.
048500
048600     MOVE WS-CURRENT-DOCTOR-ID TO SLT-DOCTOR-ID.
048700     MOVE WS-CURRENT-DATE TO SLT-DATE.
048800     MOVE WS-CURRENT-DAY-NAME TO SLT-DAY-NAME.
048900
049000     COMPUTE WS-STEP-HH = WS-STEP-START-MIN / 60.
049100     COMPUTE WS-STEP-MM =
049200             WS-STEP-START-MIN - (WS-STEP-HH * 60).
049300     COMPUTE SLT-START-TIME = (WS-STEP-HH * 100) + WS-STEP-MM.
049400
049500     COMPUTE WS-STEP-HH = WS-STEP-END-MIN / 60.
049600     COMPUTE WS-STEP-MM =
049700             WS-STEP-END-MIN - (WS-STEP-HH * 60).
049800     COMPUTE SLT-END-TIME = (WS-STEP-HH * 100) + WS-STEP-MM.
049900
050000     WRITE SLOT-OUT-REC FROM AVAILABLE-SLOT-REC.
050100     ADD +1 TO SLOTS-GENERATED.
050200
050300     ADD WS-CURRENT-DURATION TO WS-STEP-START-MIN.
050400 380-EXIT.
050500     EXIT.
050600
050700******************************************************************
050800*    395-ADVANCE-DATE - PLAIN CALENDAR ROLL-FORWARD ONE DAY, WITH
050900*    A LEAP-YEAR CHECK FOR FEBRUARY.  NO DATE INTRINSIC USED.
051000******************************************************************
051100 395-ADVANCE-DATE.
051200     ADD 1 TO WS-CURR-DD.
051300     SET DIM-IDX TO WS-CURR-MM.
051400     MOVE "N" TO WS-LEAP-YEAR-SW.
051500     IF WS-CURR-MM = 2
051600         PERFORM 397-TEST-LEAP-YEAR THRU 397-EXIT.
051700
051800     IF WS-CURR-MM = 2 AND IS-LEAP-YEAR
051900         IF WS-CURR-DD > 29
052000             MOVE 1 TO WS-CURR-DD
052100             ADD 1 TO WS-CURR-MM
052200         END-IF
052300     ELSE
052400         IF WS-CURR-DD > DAYS-IN-MONTH (DIM-IDX)
052500             MOVE 1 TO WS-CURR-DD
052600             ADD 1 TO WS-CURR-MM
052700         END-IF
052800     END-IF.
052900
053000     IF WS-CURR-MM > 12
053100         MOVE 1 TO WS-CURR-MM
053200         ADD 1 TO WS-CURR-CCYY.
053300 395-EXIT.
053400     EXIT.
053500
053600******************************************************************
053700*    397-TEST-LEAP-YEAR - CCYY MOD 4 = 0 AND (MOD 100 NOT = 0
053800*    OR MOD 400 = 0).  ONLY EVER CALLED FOR A FEBRUARY DATE.
053900******************************************************************
054000 397-TEST-LEAP-YEAR.
054100     DIVIDE WS-CURR-CCYY BY 4 GIVING WS-LEAP-QUOT
054200             REMAINDER WS-LEAP-R4.
054300     IF WS-LEAP-R4 = 0
054400         DIVIDE WS-CURR-CCYY BY 100 GIVING WS-LEAP-QUOT
054500                 REMAINDER WS-LEAP-R100
054600         DIVIDE WS-CURR-CCYY BY 400 GIVING WS-LEAP-QUOT
054700                 REMAINDER WS-LEAP-R400
054800         IF WS-LEAP-R100 NOT = 0 OR WS-LEAP-R400 = 0
054900             MOVE "Y" TO WS-LEAP-YEAR-SW.
055000 397-EXIT.
055100     EXIT.
055200
055300 800-OPEN-FILES.
055400     MOVE "800-OPEN-FILES" TO PARA-NAME.
055500     OPEN INPUT SLOTREQ-IN, AVAIL-IN.
055600     OPEN OUTPUT SLOT-OUT, SYSOUT.
055700 800-EXIT.
055800     EXIT.
055900
056000 850-CLOSE-FILES.
056100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056200     CLOSE SLOTREQ-IN, AVAIL-IN, SLOT-OUT, SYSOUT.
056300 850-EXIT.
056400     EXIT.
056500
056600 900-READ-SLOTREQ-IN.
056700     READ SLOTREQ-IN INTO SLOT-REQUEST-REC
056800         AT END MOVE "N" TO MORE-DATA-SW
056900         GO TO 900-EXIT
057000     END-READ.
057100 900-EXIT.
057200     EXIT.
057300
057400 910-READ-AVAIL-IN.
057500     READ AVAIL-IN INTO AVAILABILITY-RANGE-REC
057600         AT END MOVE "N" TO MORE-AVAIL-SW
057700         GO TO 910-EXIT
057800     END-READ.
057900 910-EXIT.
058000     EXIT.
058100
058200 999-CLEANUP.
058300     MOVE "999-CLEANUP" TO PARA-NAME.
058400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058500     DISPLAY "** REQUESTS READ **".
058600     DISPLAY REQUESTS-READ.
058700     DISPLAY "** DATES SCANNED **".
058800     DISPLAY DATES-SCANNED.
058900     DISPLAY "** SLOTS GENERATED **".
059000     DISPLAY SLOTS-GENERATED.
059100     DISPLAY "******** NORMAL END OF JOB AVLSLOT ********".
059200 999-EXIT.
059300     EXIT.
059400
059500 1000-ABEND-RTN.
059600     WRITE SYSOUT-REC FROM ABEND-REC.
059700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059800     DISPLAY "*** ABNORMAL END OF JOB - AVLSLOT ***" UPON CONSOLE.
059900     DIVIDE ZERO-VAL INTO ONE-VAL.
