000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AVLEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/19/90.
000600 DATE-COMPILED. 09/19/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM VALIDATES A DOCTOR'S WEEKLY AVAILABILITY
001300*          SCHEDULE AS SUBMITTED FROM THE SCHEDULE-SET-UP SCREEN.
001400*          INPUT IS A GROUP OF TIME-RANGE ROWS PER DOCTOR, ONE
001500*          ROW PER RANGE, GROUPED BY DOCTOR AND THEN BY DAY OF
001600*          THE WEEK.  THE FIRST BAD RANGE FOUND FAILS THE WHOLE
001700*          DOCTOR'S SCHEDULE FOR THIS RUN - WE DO NOT TRY TO LIST
001800*          EVERY PROBLEM ON A SCHEDULE, JUST THE FIRST ONE.
001900*
002000*          NOTE - THE INPUT IS EXPECTED PRE-SORTED BY DOCTOR ID
002100*          BY THE ON-LINE SIDE BEFORE IT EVER REACHES THIS JOB.
002200*          THIS PROGRAM DOES NOT RE-SORT ACROSS DOCTORS, ONLY THE
002300*          TIME RANGES WITHIN A SINGLE DAY OF A SINGLE DOCTOR.
002400*
002500******************************************************************
002600
002700        INPUT FILE               -   AVAIL-IN
002800
002900        OUTPUT FILE PRODUCED     -   AVAIL-OUT
003000
003100        DUMP FILE                -   SYSOUT
003200
003300******************************************************************
003400*    CHANGE LOG
003500*    ----------
003600*    09/19/90  JS   ORIGINAL - LOAD-TABLE/SEARCH SKELETON BORROWEDJS091990
003700*                   FROM THE TREATMENT-SEARCH JOB, DRIVING THE
003800*                   DAY-GROUP VALIDATION INSTEAD OF A LAB LOOKUP.
003900*    04/02/92  JS   ADDED THE STABLE BUBBLE-SORT OF EACH DAY'S    JS040292
004000*                   RANGES BY START TIME BEFORE THE OVERLAP CHECK
004100*                   - RANGES HAD BEEN ARRIVING OUT OF ORDER FROM
004200*                   THE NEW SCREEN AND OVERLAPS WERE SLIPPING BY.
004300*    10/11/93  RDM  DEFAULT SLOT DURATION OF 30 MINUTES ADDED FOR RDM10119
004400*                   DOCTORS WHO NEVER SET ONE - REQUEST #93-0781.
004500*    01/08/99  TGD  Y2K REVIEW - NO DATE FIELDS IN THIS JOB, NO   TGD01089
004600*                   CHANGE REQUIRED PER MEMO 99-014.
004700*    02/11/08  JS   RECOMPILED UNDER THE NEWER COMPILER RELEASE,  JS021108
004800*                   NO SOURCE CHANGES.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT AVAIL-IN
006400     ASSIGN TO UT-S-AVAILI
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT AVAIL-OUT
006900     ASSIGN TO UT-S-AVAILO
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC  PIC X(130).
008200
008300****** ONE ROW PER WEEKLY TIME RANGE, GROUPED BY DOCTOR THEN DAY
008400 FD  AVAIL-IN
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 61 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS AVAIL-IN-REC.
009000 01  AVAIL-IN-REC  PIC X(61).
009100
009200****** ONE VALID/INVALID RESULT ROW PER DOCTOR GROUP READ
009300 FD  AVAIL-OUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 119 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS AVAIL-OUT-REC.
009900 01  AVAIL-OUT-REC  PIC X(119).
010000
010100 WORKING-STORAGE SECTION.
010200
010300 01  FILE-STATUS-CODES.
010400     05  OFCODE                  PIC X(2).
010500         88 CODE-WRITE    VALUE SPACES.
010600
010700 COPY AVLDALY.
010800 COPY ABENDREC.
010900
011000 01  WS-CURRENT-DOCTOR-ID        PIC X(36).
011100 01  WS-CURRENT-DURATION         PIC 9(03) COMP.
011200
011300 01  AVL-TRACE-VIEW REDEFINES AVAILABILITY-RANGE-REC.
011400     05  AVL-TRACE-DOCTOR-ID     PIC X(36).
011500     05  FILLER                  PIC X(25).
011600
011700 01  WS-CONVERT-WORK.
011800     05  WS-CONV-HH              PIC 9(02) COMP.
011900     05  WS-CONV-MM              PIC 9(02) COMP.
012000     05  WS-CONV-TOTAL-MIN       PIC 9(05) COMP.
012100     05  WS-CONV-REMAIN          PIC 9(05) COMP.
012200
012300 01  WS-CONVERT-WORK-2 REDEFINES WS-CONVERT-WORK.
012400     05  FILLER                  PIC X(02).
012500     05  FILLER                  PIC X(02).
012600     05  FILLER                  PIC X(05).
012700     05  FILLER                  PIC X(05).
012800
012900 01  WS-PREV-END-MIN             PIC 9(05) COMP.
013000 01  WS-START-MIN                PIC 9(05) COMP.
013100 01  WS-END-MIN                  PIC 9(05) COMP.
013200
013300 01  WS-SORT-SWAP-ENTRY.
013400     05  WS-SORT-SWAP-START      PIC 9(04) COMP.
013500     05  WS-SORT-SWAP-END        PIC 9(04) COMP.
013600     05  WS-SORT-SWAP-SEQ        PIC 9(02) COMP.
013700
013800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013900     05  DOCTORS-READ            PIC 9(07) COMP.
014000     05  DOCTORS-VALID           PIC 9(07) COMP.
014100     05  DOCTORS-INVALID         PIC 9(07) COMP.
014200     05  WS-INNER-IDX            PIC 9(02) COMP.
014300     05  WS-OUTER-IDX            PIC 9(02) COMP.
014400     05  WS-FOUND-DAY-IDX        PIC 9(02) COMP.
014500
014600 01  COUNTERS-DISP-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
014700     05  FILLER                  PIC X(04).
014800     05  FILLER                  PIC X(04).
014900     05  FILLER                  PIC X(04).
015000     05  FILLER                  PIC X(02).
015100     05  FILLER                  PIC X(02).
015200     05  FILLER                  PIC X(02).
015300
015400 01  FLAGS-AND-SWITCHES.
015500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
015600         88 NO-MORE-DATA VALUE "N".
015700     05  INVALID-FOUND-SW        PIC X(01) VALUE "N".
015800         88 SCHEDULE-IS-INVALID VALUE "Y".
015900     05  DAY-FOUND-SW            PIC X(01) VALUE "N".
016000         88 DAY-WAS-FOUND VALUE "Y".
016100
016200 01  WS-INVALID-DAY-NAME         PIC X(09).
016300 01  WS-INVALID-REASON-CODE      PIC X(04).
016400 01  WS-INVALID-REASON-TEXT      PIC X(60).
016500
016600 PROCEDURE DIVISION.
016700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016800     PERFORM 100-MAINLINE THRU 100-EXIT
016900             UNTIL NO-MORE-DATA.
017000     PERFORM 999-CLEANUP THRU 999-EXIT.
017100     MOVE +0 TO RETURN-CODE.
017200     GOBACK.
017300
017400 000-HOUSEKEEPING.
017500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017600     DISPLAY "******** BEGIN JOB AVLEDIT ********".
017700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017900     PERFORM 900-READ-AVAIL-IN THRU 900-EXIT.
018000     IF NO-MORE-DATA
018100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
018200         GO TO 1000-ABEND-RTN.
018300 000-EXIT.
018400     EXIT.
018500
018600******************************************************************
018700*    100-MAINLINE PROCESSES ONE COMPLETE DOCTOR GROUP PER PASS -
018800*    THE CURRENT AVAILABILITY-RANGE-REC IS ALREADY IN THE BUFFER
018900*    WHEN WE ARRIVE HERE, FIRST ROW OF THE NEXT GROUP.
019000******************************************************************
019100 100-MAINLINE.
019200     MOVE "100-MAINLINE" TO PARA-NAME.
019300     MOVE AVL-DOCTOR-ID TO WS-CURRENT-DOCTOR-ID.
019400     MOVE AVL-SLOT-DURATION-MIN TO WS-CURRENT-DURATION.
019500     IF WS-CURRENT-DURATION = ZERO
019600         MOVE 30 TO WS-CURRENT-DURATION.
019700     MOVE ZERO TO WS-SCHED-DAY-COUNT.
019800     MOVE "N" TO INVALID-FOUND-SW.
019900
020000     PERFORM 200-LOAD-DOCTOR-GROUP THRU 200-EXIT
020100             UNTIL NO-MORE-DATA
020200                OR AVL-DOCTOR-ID NOT = WS-CURRENT-DOCTOR-ID.
020300
020400     PERFORM 250-SORT-DAY-RANGES THRU 250-EXIT
020500             VARYING DAY-IDX FROM 1 BY 1
020600             UNTIL DAY-IDX > WS-SCHED-DAY-COUNT.
020700
020800     PERFORM 300-VALIDATE-DAY-RANGES THRU 300-EXIT
020900             VARYING DAY-IDX FROM 1 BY 1
021000             UNTIL DAY-IDX > WS-SCHED-DAY-COUNT
021100                OR SCHEDULE-IS-INVALID.
021200
021300     MOVE WS-CURRENT-DOCTOR-ID TO AER-DOCTOR-ID.
021400     IF SCHEDULE-IS-INVALID
021500         MOVE "INVALID " TO AER-STATUS
021600         MOVE WS-INVALID-DAY-NAME TO AER-DAY-NAME
021700         MOVE WS-INVALID-REASON-CODE TO AER-REASON-CODE
021800         MOVE WS-INVALID-REASON-TEXT TO AER-REASON-TEXT
021900         ADD +1 TO DOCTORS-INVALID
022000     ELSE
022100         MOVE "VALID   " TO AER-STATUS
022200         MOVE SPACES TO AER-DAY-NAME
022300         MOVE SPACES TO AER-REASON-CODE
022400         MOVE SPACES TO AER-REASON-TEXT
022500         ADD +1 TO DOCTORS-VALID.
022600
022700     WRITE AVAIL-OUT-REC FROM AVAILABILITY-EDIT-RESULT-REC.
022800     ADD +1 TO DOCTORS-READ.
022900 100-EXIT.
023000     EXIT.
023100
023200******************************************************************
023300*    200-LOAD-DOCTOR-GROUP FILES THE CURRENT INPUT ROW UNDER ITS
023400*    DAY NAME (ADDING A NEW DAY-ENTRY THE FIRST TIME THAT NAME IS
023500*    SEEN FOR THIS DOCTOR) AND READS THE NEXT ROW.
023600******************************************************************
023700 200-LOAD-DOCTOR-GROUP.
023800     MOVE "200-LOAD-DOCTOR-GROUP" TO PARA-NAME.
023900     MOVE "N" TO DAY-FOUND-SW.
024000     PERFORM 210-FIND-DAY-ENTRY THRU 210-EXIT
024100             VARYING WS-OUTER-IDX FROM 1 BY 1
024200             UNTIL WS-OUTER-IDX > WS-SCHED-DAY-COUNT
024300                OR DAY-WAS-FOUND.
024400
024500     IF NOT DAY-WAS-FOUND
024600         ADD +1 TO WS-SCHED-DAY-COUNT
024700         MOVE WS-SCHED-DAY-COUNT TO WS-FOUND-DAY-IDX
024800         MOVE AVL-DAY-NAME TO
024900                 WS-SCHED-DAY-NAME (WS-FOUND-DAY-IDX)
025000         MOVE AVL-ENABLED TO
025100                 WS-SCHED-ENABLED (WS-FOUND-DAY-IDX)
025200         MOVE WS-CURRENT-DURATION TO
025300                 WS-SCHED-SLOT-DURATION (WS-FOUND-DAY-IDX)
025400         MOVE ZERO TO
025500                 WS-SCHED-RANGE-COUNT (WS-FOUND-DAY-IDX).
025600
025700     IF AVL-DAY-IS-ENABLED
025800         ADD +1 TO WS-SCHED-RANGE-COUNT (WS-FOUND-DAY-IDX)
025900         SET RNG-IDX TO WS-SCHED-RANGE-COUNT (WS-FOUND-DAY-IDX)
026000         MOVE AVL-RANGE-START TO
026100              WS-SCHED-RANGE-START (WS-FOUND-DAY-IDX, RNG-IDX)
026200         MOVE AVL-RANGE-END TO
026300              WS-SCHED-RANGE-END (WS-FOUND-DAY-IDX, RNG-IDX)
026400         MOVE AVL-RANGE-SEQ TO
026500              WS-SCHED-RANGE-SEQ (WS-FOUND-DAY-IDX, RNG-IDX).
026600
026700     PERFORM 900-READ-AVAIL-IN THRU 900-EXIT.
026800 200-EXIT.
026900     EXIT.
027000
027100 210-FIND-DAY-ENTRY.
027200     IF WS-SCHED-DAY-NAME (WS-OUTER-IDX) = AVL-DAY-NAME
027300         MOVE "Y" TO DAY-FOUND-SW
027400         MOVE WS-OUTER-IDX TO WS-FOUND-DAY-IDX.
027500 210-EXIT.
027600     EXIT.
027700
027800******************************************************************
027900*    250-SORT-DAY-RANGES - PLAIN BUBBLE SORT, ASCENDING ON START
028000*    TIME, ONE DAY-ENTRY (DAY-IDX) AT A TIME.  A BUBBLE SORT ONLY
028100*    EVER SWAPS ON A STRICT "GREATER THAN", SO EQUAL START TIMES
028200*    NEVER TRADE PLACES - THAT IS WHAT KEEPS IT STABLE.
028300******************************************************************
028400 250-SORT-DAY-RANGES.
028500     PERFORM 255-SORT-ONE-PASS THRU 255-EXIT
028600             VARYING WS-OUTER-IDX FROM 1 BY 1
028700             UNTIL WS-OUTER-IDX >= WS-SCHED-RANGE-COUNT (DAY-IDX).
028800 250-EXIT.
028900     EXIT.
029000
029100 255-SORT-ONE-PASS.
029200     PERFORM 256-COMPARE-AND-SWAP THRU 256-EXIT
029300             VARYING WS-INNER-IDX FROM 1 BY 1
029400             UNTIL WS-INNER-IDX >
029500          (WS-SCHED-RANGE-COUNT (DAY-IDX) - WS-OUTER-IDX).
029600 255-EXIT.
029700     EXIT.
029800
029900 256-COMPARE-AND-SWAP.
030000     IF WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX) >
030100        WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX + 1)
030200         PERFORM 260-SWAP-RANGE-ENTRY THRU 260-EXIT.
030300 256-EXIT.
030400     EXIT.
030500
030600 260-SWAP-RANGE-ENTRY.
030700     MOVE WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX)
030800                          TO WS-SORT-SWAP-START.
030900     MOVE WS-SCHED-RANGE-END (DAY-IDX, WS-INNER-IDX)
031000                          TO WS-SORT-SWAP-END.
031100     MOVE WS-SCHED-RANGE-SEQ (DAY-IDX, WS-INNER-IDX)
031200                          TO WS-SORT-SWAP-SEQ.
031300
031400     MOVE WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX + 1)
031500             TO WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX).
031600     MOVE WS-SCHED-RANGE-END (DAY-IDX, WS-INNER-IDX + 1)
031700             TO WS-SCHED-RANGE-END (DAY-IDX, WS-INNER-IDX).
031800     MOVE WS-SCHED-RANGE-SEQ (DAY-IDX, WS-INNER-IDX + 1)
031900             TO WS-SCHED-RANGE-SEQ (DAY-IDX, WS-INNER-IDX).
032000
032100     MOVE WS-SORT-SWAP-START
032200             TO WS-SCHED-RANGE-START (DAY-IDX, WS-INNER-IDX + 1).
032300     MOVE WS-SORT-SWAP-END
032400             TO WS-SCHED-RANGE-END (DAY-IDX, WS-INNER-IDX + 1).
032500     MOVE WS-SORT-SWAP-SEQ
032600             TO WS-SCHED-RANGE-SEQ (DAY-IDX, WS-INNER-IDX + 1).
032700 260-EXIT.
032800     EXIT.
032900
033000******************************************************************
033100*    300-VALIDATE-DAY-RANGES CHECKS ONE DAY-ENTRY.  A DISABLED
033200*    DAY IS SKIPPED OUTRIGHT.  NOTE THAT CHECKING BOTH THE START
033300*    AND THE END OF A RANGE FOR AN EXACT SLOT-DURATION MULTIPLE
033400*    ALSO PROVES THE RANGE'S OWN LENGTH IS A MULTIPLE, SINCE THE
033500*    DIFFERENCE OF TWO MULTIPLES OF N IS ITSELF A MULTIPLE OF N -
033600*    NO SEPARATE THIRD CHECK IS NEEDED.
033700******************************************************************
033800 300-VALIDATE-DAY-RANGES.
033900     MOVE "300-VALIDATE-DAY-RANGES" TO PARA-NAME.
034000     IF WS-SCHED-ENABLED (DAY-IDX) = "N"
034100         GO TO 300-EXIT.
034200
034300     MOVE ZERO TO WS-PREV-END-MIN.
034400     PERFORM 320-VALIDATE-ONE-RANGE THRU 320-EXIT
034500             VARYING RNG-IDX FROM 1 BY 1
034600             UNTIL RNG-IDX > WS-SCHED-RANGE-COUNT (DAY-IDX)
034700                OR SCHEDULE-IS-INVALID.
034800 300-EXIT.
034900     EXIT.
035000
035100 320-VALIDATE-ONE-RANGE.
035200     COMPUTE WS-START-MIN =
035300         ((WS-SCHED-RANGE-START (DAY-IDX, RNG-IDX) / 100) * 60)
035400       + (WS-SCHED-RANGE-START (DAY-IDX, RNG-IDX) -
035500        ((WS-SCHED-RANGE-START (DAY-IDX, RNG-IDX) / 100) * 100)).
035600     COMPUTE WS-END-MIN =
035700         ((WS-SCHED-RANGE-END (DAY-IDX, RNG-IDX) / 100) * 60)
035800       + (WS-SCHED-RANGE-END (DAY-IDX, RNG-IDX) -
035900        ((WS-SCHED-RANGE-END (DAY-IDX, RNG-IDX) / 100) * 100)).
036000
036100     IF WS-START-MIN NOT < WS-END-MIN
036200         MOVE WS-SCHED-DAY-NAME (DAY-IDX) TO WS-INVALID-DAY-NAME
036300         MOVE "STAE" TO WS-INVALID-REASON-CODE
036400         MOVE "Start time must be before end time"
036500                                  TO WS-INVALID-REASON-TEXT
036600         MOVE "Y" TO INVALID-FOUND-SW
036700         GO TO 320-EXIT.
036800
036900     DIVIDE WS-START-MIN BY WS-SCHED-SLOT-DURATION (DAY-IDX)
037000             GIVING WS-CONV-TOTAL-MIN REMAINDER WS-CONV-REMAIN.
037100     IF WS-CONV-REMAIN NOT = ZERO
037200         MOVE WS-SCHED-DAY-NAME (DAY-IDX) TO WS-INVALID-DAY-NAME
037300         MOVE "NSLM" TO WS-INVALID-REASON-CODE
037400         MOVE "Range is not a multiple of the slot duration"
037500                                  TO WS-INVALID-REASON-TEXT
037600         MOVE "Y" TO INVALID-FOUND-SW
037700         GO TO 320-EXIT.
037800
037900     DIVIDE WS-END-MIN BY WS-SCHED-SLOT-DURATION (DAY-IDX)
038000             GIVING WS-CONV-TOTAL-MIN REMAINDER WS-CONV-REMAIN.
038100     IF WS-CONV-REMAIN NOT = ZERO
038200         MOVE WS-SCHED-DAY-NAME (DAY-IDX) TO WS-INVALID-DAY-NAME
038300         MOVE "NSLM" TO WS-INVALID-REASON-CODE
038400         MOVE "Range is not a multiple of the slot duration"
038500                                  TO WS-INVALID-REASON-TEXT
038600         MOVE "Y" TO INVALID-FOUND-SW
038700         GO TO 320-EXIT.
038800
038900     IF WS-START-MIN < WS-PREV-END-MIN
039000         MOVE WS-SCHED-DAY-NAME (DAY-IDX) TO WS-INVALID-DAY-NAME
039100         MOVE "OVLP" TO WS-INVALID-REASON-CODE
039200         MOVE "Range overlaps the previous range for this day"
039300                                  TO WS-INVALID-REASON-TEXT
039400         MOVE "Y" TO INVALID-FOUND-SW
039500         GO TO 320-EXIT.
039600
039700     MOVE WS-END-MIN TO WS-PREV-END-MIN.
039800 320-EXIT.
039900     EXIT.
040000
040100 800-OPEN-FILES.
040200     MOVE "800-OPEN-FILES" TO PARA-NAME.
040300     OPEN INPUT AVAIL-IN.
040400     OPEN OUTPUT AVAIL-OUT, SYSOUT.
040500 800-EXIT.
040600     EXIT.
040700
040800 850-CLOSE-FILES.
040900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
041000     CLOSE AVAIL-IN, AVAIL-OUT, SYSOUT.
041100 850-EXIT.
041200     EXIT.
041300
041400 900-READ-AVAIL-IN.
041500     READ AVAIL-IN INTO AVAILABILITY-RANGE-REC
041600         AT END MOVE "N" TO MORE-DATA-SW
041700         GO TO 900-EXIT
041800     END-READ.
041900 900-EXIT.
042000     EXIT.
042100
042200 999-CLEANUP.
042300     MOVE "999-CLEANUP" TO PARA-NAME.
042400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042500     DISPLAY "** DOCTORS READ **".
042600     DISPLAY DOCTORS-READ.
042700     DISPLAY "** DOCTORS VALID **".
042800     DISPLAY DOCTORS-VALID.
042900     DISPLAY "** DOCTORS INVALID **".
043000     DISPLAY DOCTORS-INVALID.
043100     DISPLAY "******** NORMAL END OF JOB AVLEDIT ********".
043200 999-EXIT.
043300     EXIT.
043400
043500 1000-ABEND-RTN.
043600     WRITE SYSOUT-REC FROM ABEND-REC.
043700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043800     DISPLAY "*** ABNORMAL END OF JOB - AVLEDIT ***" UPON CONSOLE.
043900     DIVIDE ZERO-VAL INTO ONE-VAL.
