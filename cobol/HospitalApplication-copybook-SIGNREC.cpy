000100******************************************************************
000200*    SIGNREC  -  SIGN-IN AUTHORIZATION RECORD LAYOUTS
000300*
000400*    INPUT  SIDE - SIGNIN-REQUEST-REC  (SIGNIN-IN FILE)
000500*    OUTPUT SIDE - SIGNIN-RESULT-REC   (SIGNIN-OUT FILE)
000600*
000700*    THE ROLE/STATUS DECISION TABLE BELOW IS THE SAME LOAD-AND-
000800*    SEARCH SHAPE USED FOR THE EQUIPMENT AND LAB-TEST TABLES ON
000900*    THE IN-PATIENT SIDE OF THE SHOP - HERE IT CARRIES THE THREE
001000*    ROLE/STATUS PAIRS THAT ARE EVER LET THROUGH THE FRONT DOOR.
001100******************************************************************
001200 01  SIGNIN-REQUEST-REC.
001300     05  SGN-ROLE                    PIC X(10).
001400     05  SGN-STATUS                  PIC X(10).
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600
001700 01  SIGNIN-RESULT-REC.
001800     05  SGN-ROLE-O                  PIC X(10).
001900     05  SGN-STATUS-O                PIC X(10).
002000     05  SGN-AUTHORIZED              PIC X(01).
002100         88  SGN-IS-AUTHORIZED       VALUE "Y".
002200         88  SGN-NOT-AUTHORIZED      VALUE "N".
002300     05  FILLER                      PIC X(01) VALUE SPACE.
002400
002500******************************************************************
002600*    AUTHORIZED ROLE/STATUS PAIRS - SEARCHED IN 300-AUTHORIZE-RTN
002700******************************************************************
002800 01  WS-AUTH-DECISION-TABLE.
002900     05  FILLER PIC X(20) VALUE "PATIENT   ACTIVE    ".
003000     05  FILLER PIC X(20) VALUE "ADMIN     ACTIVE    ".
003100     05  FILLER PIC X(20) VALUE "DOCTOR    ACTIVE    ".
003200     05  FILLER PIC X(20) VALUE "DOCTOR    PENDING   ".
003300
003400 01  AUTH-TABLE  REDEFINES WS-AUTH-DECISION-TABLE.
003500     05  AUTH-ENTRY   OCCURS 4 TIMES
003600                        INDEXED BY AUTH-IDX.
003700         10  AUTH-ROLE               PIC X(10).
003800         10  AUTH-STATUS             PIC X(10).
003900
004000 77  AUTH-TABLE-SIZE              PIC 9(02) VALUE 4.
