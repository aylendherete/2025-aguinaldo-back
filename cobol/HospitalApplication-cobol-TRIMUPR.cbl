000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIMUPR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    TRIMS LEADING AND TRAILING BLANKS OFF A SHORT TEXT FIELD AND
001300*    FOLDS IT TO UPPER CASE, LEFT-JUSTIFIED, RIGHT-PADDED WITH
001400*    SPACES BACK OUT TO THE CALLER'S FIELD WIDTH.
001500*
001600*    USED BY THE SIGN-UP EDIT TO NORMALIZE THE OBRA-SOCIAL AND
001700*    PLAN-CODE FIELDS BEFORE THEY ARE CHECKED AGAINST THE
001800*    VALID-INSURANCE / VALID-PLAN TABLES.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    03/14/91  JS  ORIGINAL - GREW OUT OF THE OLD STRLTH LENGTH   JS031491
002300*                  ROUTINE, NOW ACTUALLY RETURNS THE TRIMMED AND
002400*                  FOLDED TEXT INSTEAD OF JUST ITS LENGTH.
002500*    09/02/92  JS  CALLER WAS PASSING PLAN-CODE PADDED SHORT -    JS090292
002600*                  DOCUMENTED THE 30-BYTE SCRATCH-FIELD CONTRACT.
002700*    11/19/94  RDM WIDENED CONVERTING TABLE, LOWER-CASE ENYE WAS  RDM11199
002800*                  COMING OUT AS A SPACE ON SOME SIGN-UPS.
002900*    01/08/99  TGD Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE,   TGD01089
003000*                  NO CHANGE REQUIRED, SIGNED OFF PER MEMO 99-014.
003100*    06/23/03  KLP ADDED THE CHARACTER-VIEW REDEFINES SO THE      KLP06230
003200*                  DEBUG DUMP COULD SHOW ONE BYTE PER LINE WHEN
003300*                  THIS ROUTINE IS SUSPECTED OF EATING A LETTER.
003400*    02/11/08  JS  RECOMPILED UNDER THE NEWER COMPILER RELEASE,   JS021108
003500*                  NO SOURCE CHANGES.
003600*    04/17/09  RDM REPLACED THE REVERSE-AND-COUNT TRAILING-SPACE  RDM04170
003700*                  TRICK WITH A PLAIN BACKWARD CHARACTER SCAN -
003800*                  THE OLD WAY LEANED ON A COMPILER FUNCTION THE
003900*                  SHOP STANDARD NO LONGER ALLOWS IN BATCH CODE.
004000*    08/12/10  JS  RENAMED THE LINKAGE FIELD BACK TO TEXT1 - AN   JS081210
004100*                  LK- PREFIX HAD CREPT IN DURING THE 04/17/09
004200*                  REWORK AND THIS SHOP DOES NOT TAG LINKAGE
004300*                  FIELDS THAT WAY.
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800 01  WS-WORK-AREA.
005900     05  WS-TEXT-TRIMMED             PIC X(30).
006000     05  WS-TEXT-LENGTH              PIC S9(04) COMP.
006100     05  FILLER                      PIC X(04) VALUE SPACES.
006200
006300 01  WS-TEXT-CHAR-VIEW REDEFINES WS-TEXT-TRIMMED.
006400     05  WS-TEXT-CHAR   OCCURS 30 TIMES PIC X(01).
006500
006600 01  WS-SPACE-COUNTS.
006700     05  WS-LEAD-SPACES              PIC S9(04) COMP.
006800     05  WS-TRAIL-SPACES             PIC S9(04) COMP.
006900
007000 01  WS-SPACE-COUNTS-DISP REDEFINES WS-SPACE-COUNTS.
007100     05  FILLER                      PIC X(02).
007200     05  FILLER                      PIC X(02).
007300
007400 77  WS-FIELD-WIDTH                  PIC S9(04) COMP VALUE 30.
007500 77  WS-SCAN-IDX                     PIC S9(04) COMP.
007600
007700 LINKAGE SECTION.
007800 01  TEXT1                         PIC X(30).
007900
008000 01  TEXT1-CHAR-VIEW REDEFINES TEXT1.
008100     05  TEXT1-CHAR   OCCURS 30 TIMES PIC X(01).
008200
008300 PROCEDURE DIVISION USING TEXT1.
008400 0000-MAINLINE.
008500     MOVE ZERO TO WS-LEAD-SPACES, WS-TRAIL-SPACES.
008600     INSPECT TEXT1
008700             TALLYING WS-LEAD-SPACES FOR LEADING SPACES.
008800     PERFORM 0100-COUNT-TRAIL-SPACE THRU 0100-EXIT
008900             VARYING WS-SCAN-IDX FROM WS-FIELD-WIDTH BY -1
009000             UNTIL WS-SCAN-IDX < 1
009100                OR TEXT1-CHAR (WS-SCAN-IDX) NOT = SPACE.
009200     COMPUTE WS-TEXT-LENGTH =
009300             WS-FIELD-WIDTH - WS-LEAD-SPACES - WS-TRAIL-SPACES.
009400
009500     MOVE SPACES TO WS-TEXT-TRIMMED.
009600     IF WS-TEXT-LENGTH > ZERO
009700         MOVE TEXT1 (WS-LEAD-SPACES + 1 : WS-TEXT-LENGTH)
009800                      TO WS-TEXT-TRIMMED (1 : WS-TEXT-LENGTH).
009900
010000     INSPECT WS-TEXT-TRIMMED
010100             CONVERTING "abcdefghijklmnopqrstuvwxyz"
010200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010300
010400     MOVE WS-TEXT-TRIMMED TO TEXT1.
010500     GOBACK.
010600
010700 0100-COUNT-TRAIL-SPACE.
010800     ADD 1 TO WS-TRAIL-SPACES.
010900 0100-EXIT.
011000     EXIT.
