000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  REGEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/11/89.
000600 DATE-COMPILED. 04/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY SIGN-UP FILE PRODUCED BY
001300*          THE FRONT-DESK ENROLLMENT SCREENS - ONE RECORD PER
001400*          PERSON TRYING TO REGISTER AS A PATIENT, A DOCTOR OR
001500*          AN ADMINISTRATOR.
001600*
001700*          EACH RECORD IS RUN THROUGH THE SAME FIELD-EDIT RULES
001800*          THE OLD ON-LINE SIGN-UP SCREEN USED TO ENFORCE, SO A
001900*          RECORD THAT GETS PAST THIS JOB WOULD HAVE GOTTEN PAST
002000*          THE SCREEN TOO.  FIRST RULE VIOLATED WINS - WE DO NOT
002100*          COLLECT EVERY PROBLEM ON A RECORD, JUST THE FIRST ONE.
002200*
002300******************************************************************
002400
002500        INPUT FILE               -   SIGNUP-IN
002600
002700        OUTPUT FILE PRODUCED     -   SIGNUP-OUT
002800
002900        DUMP FILE                -   SYSOUT
003000
003100******************************************************************
003200*    CHANGE LOG
003300*    ----------
003400*    04/11/89  JS   ORIGINAL - ADMIN/PATIENT/DOCTOR FIELD EDITS,  JS041189
003500*                   MODELED ON THE DAILY CHARGES EDIT JOB.
003600*    08/30/90  JS   ADDED THE HEALTH-COVERAGE NORMALIZE-AND-CHECK JS083090
003700*                   RULE FOR PATIENT SIGN-UPS (INRQ/INSV/PLRQ/
003800*                   PLNV).
003900*    02/17/91  RDM  ADDED CALL TO NEW TRIMUPR ROUTINE SO OBRA     RDM02179
004000*                   SOCIAL AND PLAN CODE ARE FOLDED THE SAME WAY
004100*                   ON EVERY SIGN-UP REGARDLESS OF HOW DATA ENTRY
004200*                   KEYED THE CASE.
004300*    06/05/93  RDM  DOCTOR-SPECIFIC FIELD EDITS ADDED (LICENSE,   RDM06059
004400*                   SPECIALTY, SLOT DURATION) - REQUEST #93-0447.
004500*    11/22/94  KLP  SPECIALTY TABLE EXPANDED TO THE FULL MEDICAL  KLP11229
004600*                   RECORDS OFFICE LIST, WAS MISSING SEVERAL
004700*                   PEDIATRIC SUB-SPECIALTIES.
004800*    07/14/96  KLP  HEALTH-PLAN TABLE REBUILT AS INSURER/PLAN     KLP07149
004900*                   PAIRS AFTER OSDE ADDED THEIR 510 PLAN.
005000*    01/08/99  TGD  Y2K REVIEW - BIRTHDATE AND RUN-DATE ARE BOTH  TGD01089
005100*                   FULL CCYYMMDD FIELDS, AGE WINDOW MATH ALREADY
005200*                   CENTURY-SAFE, NO CHANGE REQUIRED PER MEMO
005300*                   99-014.
005400*    03/09/01  BTW  MINIMUM AGE RAISED FROM 16 TO 18 - REQUEST    BTW03090
005500*                   #01-0193 FROM LEGAL.
005600*    09/26/05  JS   ADDED MISSING-PHONE-NUMBER EDIT, HAD BEEN     JS092605
005700*                   SLIPPING THROUGH AS AN ALL-BLANK FIELD.
005800*    02/11/08  JS   RECOMPILED UNDER THE NEWER COMPILER RELEASE,  JS021108
005900*                   NO SOURCE CHANGES.
006000*    04/17/09  RDM  DROPPED THE REVERSE-AND-COUNT TRICK IN THE    RDM04170
006100*                   LICENSE-LENGTH CHECK FOR A PLAIN BACKWARD
006200*                   SCAN OF THE FIELD - SAME RULE AS TRIMUPR.
006300*    08/13/10  RDM  RUN-DATE WAS BEING ACCEPTED FROM THE SYSTEM   RDM08131
006400*                   CLOCK, SO THE AGE-WINDOW EDIT COULD NOT BE
006500*                   RERUN AGAINST YESTERDAY'S SIGN-UP FILE AND GET
006600*                   THE SAME ANSWER - THE DRIVING JOB STEP NOW
006700*                   STAMPS REQ-RUN-DATE ON EVERY INPUT RECORD AND
006800*                   THIS JOB READS IT INSTEAD OF CALLING THE CLOCK.
006900******************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT SYSOUT
008000     ASSIGN TO UT-S-SYSOUT
008100       ORGANIZATION IS SEQUENTIAL.
008200
008300     SELECT SIGNUP-IN
008400     ASSIGN TO UT-S-SIGNUPI
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT SIGNUP-OUT
008900     ASSIGN TO UT-S-SIGNUPO
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200
010300****** ONE RECORD PER SIGN-UP ATTEMPT, WHATEVER ROLE WAS PICKED
010400 FD  SIGNUP-IN
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 180 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SIGNUP-IN-REC.
011000 01  SIGNUP-IN-REC  PIC X(180).
011100
011200****** ONE RESULT ROW PER INPUT RECORD - ACCEPTED OR REJECTED
011300 FD  SIGNUP-OUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 126 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS SIGNUP-OUT-REC.
011900 01  SIGNUP-OUT-REC  PIC X(126).
012000
012100 WORKING-STORAGE SECTION.
012200
012300 01  FILE-STATUS-CODES.
012400     05  OFCODE                  PIC X(2).
012500         88 CODE-WRITE    VALUE SPACES.
012600
012700 COPY REGDALY.
012800 COPY HLTHCOV.
012900 COPY SPECLIST.
013000
013100 01  WS-AGE-WINDOW.
013200     05  WS-MIN-BIRTH-DATE       PIC 9(08).
013300     05  WS-MAX-BIRTH-DATE       PIC 9(08).
013400
013500 01  WS-NORM-SCRATCH.
013600     05  WS-NORM-INSURANCE       PIC X(30).
013700     05  WS-NORM-PLAN-SCR        PIC X(30).
013800
013900 01  WS-LICENSE-CHECK.
014000     05  WS-LICENSE-SCAN-IDX     PIC S9(04) COMP.
014100     05  WS-LICENSE-TRAIL-SP     PIC S9(04) COMP.
014200     05  WS-LICENSE-LEN          PIC S9(04) COMP.
014300
014400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014500     05  RECORDS-READ            PIC 9(07) COMP.
014600     05  RECORDS-ACCEPTED        PIC 9(07) COMP.
014700     05  RECORDS-REJECTED        PIC 9(07) COMP.
014800
014900 01  FLAGS-AND-SWITCHES.
015000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
015100         88 NO-MORE-DATA VALUE "N".
015200     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
015300         88 RECORD-ERROR-FOUND VALUE "Y".
015400         88 VALID-RECORD  VALUE "N".
015500     05  INSURER-FOUND-SW        PIC X(01) VALUE "N".
015600         88 INSURER-WAS-FOUND VALUE "Y".
015700     05  PLAN-FOUND-SW           PIC X(01) VALUE "N".
015800         88 PLAN-WAS-FOUND VALUE "Y".
015900     05  SPECIALTY-FOUND-SW      PIC X(01) VALUE "N".
016000         88 SPECIALTY-WAS-FOUND VALUE "Y".
016100
016200 COPY ABENDREC.
016300
016400 PROCEDURE DIVISION.
016500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016600     PERFORM 100-MAINLINE THRU 100-EXIT
016700             UNTIL NO-MORE-DATA.
016800     PERFORM 999-CLEANUP THRU 999-EXIT.
016900     MOVE +0 TO RETURN-CODE.
017000     GOBACK.
017100
017200 000-HOUSEKEEPING.
017300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017400     DISPLAY "******** BEGIN JOB REGEDIT ********".
017500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
017600                WS-REASON-COUNT-TABLE.
017700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017800     PERFORM 900-READ-SIGNUP-IN THRU 900-EXIT.
017900     IF NO-MORE-DATA
018000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
018100         GO TO 1000-ABEND-RTN.
018200 000-EXIT.
018300     EXIT.
018400
018500 100-MAINLINE.
018600     MOVE "100-MAINLINE" TO PARA-NAME.
018700     MOVE "N" TO ERROR-FOUND-SW.
018800     MOVE SPACES TO REGISTRATION-RESULT-REC.
018900     MOVE REQ-ROLE TO RES-ROLE.
019000
019100     IF REQ-ROLE-ADMIN
019200         PERFORM 300-EDIT-ADMIN-COVERAGE THRU 300-EXIT
019300     ELSE
019400         PERFORM 320-EDIT-COMMON-FIELDS THRU 320-EXIT
019500         IF VALID-RECORD
019600             IF REQ-ROLE-PATIENT
019700                 PERFORM 340-EDIT-HEALTH-COVERAGE THRU 340-EXIT
019800             ELSE
019900                 PERFORM 300-EDIT-ADMIN-COVERAGE THRU 300-EXIT
020000                 IF VALID-RECORD
020100                     PERFORM 360-EDIT-DOCTOR-FIELDS THRU 360-EXIT.
020200
020300     IF RECORD-ERROR-FOUND
020400         MOVE "REJECTED" TO RES-STATUS
020500         ADD +1 TO RECORDS-REJECTED
020600         PERFORM 380-BUMP-REASON-COUNT THRU 380-EXIT
020700     ELSE
020800         MOVE "ACCEPTED" TO RES-STATUS
020900         ADD +1 TO RECORDS-ACCEPTED.
021000
021100     WRITE SIGNUP-OUT-REC FROM REGISTRATION-RESULT-REC.
021200     PERFORM 900-READ-SIGNUP-IN THRU 900-EXIT.
021300 100-EXIT.
021400     EXIT.
021500
021600 300-EDIT-ADMIN-COVERAGE.
021700     MOVE "300-EDIT-ADMIN-COVERAGE" TO PARA-NAME.
021800     IF REQ-HEALTH-INSURANCE NOT = SPACES
021900     OR REQ-HEALTH-PLAN NOT = SPACES
022000         MOVE "ADMH" TO RES-REASON-CODE
022100         MOVE "Solo los pacientes pueden cargar obra social"
022200                                  TO RES-REASON-TEXT
022300         MOVE "Y" TO ERROR-FOUND-SW
022400         GO TO 300-EXIT.
022500 300-EXIT.
022600     EXIT.
022700
022800 320-EDIT-COMMON-FIELDS.
022900     MOVE "320-EDIT-COMMON-FIELDS" TO PARA-NAME.
023000     COMPUTE WS-MIN-BIRTH-DATE =
023100             ((REQ-RUN-CCYY - 18) * 10000) + REQ-RUN-MMDD.
023200     COMPUTE WS-MAX-BIRTH-DATE =
023300             ((REQ-RUN-CCYY - 120) * 10000) + REQ-RUN-MMDD.
023400     IF REQ-BIRTHDATE = ZERO
023500         MOVE "BDRQ" TO RES-REASON-CODE
023600         MOVE "Birthdate is required" TO RES-REASON-TEXT
023700         MOVE "Y" TO ERROR-FOUND-SW
023800         GO TO 320-EXIT.
023900
024000     IF REQ-GENDER = SPACES
024100         MOVE "GDRQ" TO RES-REASON-CODE
024200         MOVE "Gender is required" TO RES-REASON-TEXT
024300         MOVE "Y" TO ERROR-FOUND-SW
024400         GO TO 320-EXIT.
024500
024600     IF REQ-PHONE-FULL = SPACES
024700         MOVE "PHRQ" TO RES-REASON-CODE
024800         MOVE "Phone is required" TO RES-REASON-TEXT
024900         MOVE "Y" TO ERROR-FOUND-SW
025000         GO TO 320-EXIT.
025100
025200     IF REQ-DNI NOT = ZERO
025300         IF REQ-DNI < 1000000 OR REQ-DNI > 99999999
025400             MOVE "DNIF" TO RES-REASON-CODE
025500             MOVE "Invalid DNI format (7-8 digits)"
025600                                  TO RES-REASON-TEXT
025700             MOVE "Y" TO ERROR-FOUND-SW
025800             GO TO 320-EXIT.
025900
026000     IF REQ-BIRTHDATE > WS-MIN-BIRTH-DATE
026100         MOVE "AGMN" TO RES-REASON-CODE
026200         MOVE "Must be at least 18 years old" TO RES-REASON-TEXT
026300         MOVE "Y" TO ERROR-FOUND-SW
026400         GO TO 320-EXIT.
026500
026600     IF REQ-BIRTHDATE < WS-MAX-BIRTH-DATE
026700         MOVE "AGMX" TO RES-REASON-CODE
026800         MOVE "Invalid birth date" TO RES-REASON-TEXT
026900         MOVE "Y" TO ERROR-FOUND-SW
027000         GO TO 320-EXIT.
027100 320-EXIT.
027200     EXIT.
027300
027400 340-EDIT-HEALTH-COVERAGE.
027500     MOVE "340-EDIT-HEALTH-COVERAGE" TO PARA-NAME.
027600     MOVE SPACES TO WS-NORM-SCRATCH.
027700     MOVE REQ-HEALTH-INSURANCE TO WS-NORM-INSURANCE.
027800     MOVE REQ-HEALTH-PLAN TO WS-NORM-PLAN-SCR.
027900     CALL "TRIMUPR" USING WS-NORM-INSURANCE.
028000     CALL "TRIMUPR" USING WS-NORM-PLAN-SCR.
028100     MOVE WS-NORM-PLAN-SCR TO RES-NORM-PLAN.
028200
028300     IF WS-NORM-INSURANCE = SPACES AND RES-NORM-PLAN = SPACES
028400         GO TO 340-EXIT.
028500
028600     IF WS-NORM-INSURANCE = SPACES AND RES-NORM-PLAN NOT = SPACES
028700         MOVE "INRQ" TO RES-REASON-CODE
028800         MOVE "Debe seleccionar una obra social para ese plan"
028900                                  TO RES-REASON-TEXT
029000         MOVE "Y" TO ERROR-FOUND-SW
029100         GO TO 340-EXIT.
029200
029300     MOVE "N" TO INSURER-FOUND-SW.
029400     SET INSR-IDX TO 1.
029500     SEARCH INSR-ENTRY
029600         AT END
029700             MOVE "N" TO INSURER-FOUND-SW
029800         WHEN INSR-NAME (INSR-IDX) = WS-NORM-INSURANCE
029900             MOVE "Y" TO INSURER-FOUND-SW.
030000
030100     IF NOT INSURER-WAS-FOUND
030200         MOVE "INSV" TO RES-REASON-CODE
030300         MOVE "Invalid health insurance selected"
030400                                  TO RES-REASON-TEXT
030500         MOVE "Y" TO ERROR-FOUND-SW
030600         GO TO 340-EXIT.
030700
030800     IF RES-NORM-PLAN = SPACES
030900         MOVE "PLRQ" TO RES-REASON-CODE
031000         MOVE "Debe seleccionar un plan para la obra social"
031100                                  TO RES-REASON-TEXT
031200         MOVE "Y" TO ERROR-FOUND-SW
031300         GO TO 340-EXIT.
031400
031500     MOVE "N" TO PLAN-FOUND-SW.
031600     SET HPLN-IDX TO 1.
031700     SEARCH HPLN-ENTRY
031800         AT END
031900             MOVE "N" TO PLAN-FOUND-SW
032000         WHEN HPLN-INSURER (HPLN-IDX) = WS-NORM-INSURANCE
032100              AND HPLN-CODE (HPLN-IDX) = RES-NORM-PLAN
032200             MOVE "Y" TO PLAN-FOUND-SW.
032300
032400     IF NOT PLAN-WAS-FOUND
032500         MOVE "PLNV" TO RES-REASON-CODE
032600         MOVE "Invalid health plan for the selected insurance"
032700                                  TO RES-REASON-TEXT
032800         MOVE "Y" TO ERROR-FOUND-SW
032900         GO TO 340-EXIT.
033000
033100     MOVE WS-NORM-INSURANCE TO RES-NORM-INSURANCE.
033200 340-EXIT.
033300     EXIT.
033400
033500 360-EDIT-DOCTOR-FIELDS.
033600     MOVE "360-EDIT-DOCTOR-FIELDS" TO PARA-NAME.
033700     IF REQ-MEDICAL-LICENSE = SPACES
033800         MOVE "MLRQ" TO RES-REASON-CODE
033900         MOVE "Medical license is required for doctors"
034000                                  TO RES-REASON-TEXT
034100         MOVE "Y" TO ERROR-FOUND-SW
034200         GO TO 360-EXIT.
034300
034400     IF REQ-SPECIALTY = SPACES
034500         MOVE "SPRQ" TO RES-REASON-CODE
034600         MOVE "Specialty is required for doctors"
034700                                  TO RES-REASON-TEXT
034800         MOVE "Y" TO ERROR-FOUND-SW
034900         GO TO 360-EXIT.
035000
035100     MOVE "N" TO SPECIALTY-FOUND-SW.
035200     SET SPEC-IDX TO 1.
035300     SEARCH SPEC-ENTRY
035400         AT END
035500             MOVE "N" TO SPECIALTY-FOUND-SW
035600         WHEN SPEC-NAME (SPEC-IDX) = REQ-SPECIALTY
035700             MOVE "Y" TO SPECIALTY-FOUND-SW.
035800
035900     IF NOT SPECIALTY-WAS-FOUND
036000         MOVE "SPIV" TO RES-REASON-CODE
036100         MOVE "Invalid specialty selected" TO RES-REASON-TEXT
036200         MOVE "Y" TO ERROR-FOUND-SW
036300         GO TO 360-EXIT.
036400
036500     IF REQ-SLOT-DURATION-MIN = ZERO
036600         MOVE "SDRQ" TO RES-REASON-CODE
036700         MOVE "Slot duration is required for doctors"
036800                                  TO RES-REASON-TEXT
036900         MOVE "Y" TO ERROR-FOUND-SW
037000         GO TO 360-EXIT.
037100
037200     MOVE ZERO TO WS-LICENSE-TRAIL-SP.
037300     PERFORM 365-COUNT-LICENSE-TRAIL THRU 365-EXIT
037400             VARYING WS-LICENSE-SCAN-IDX FROM 10 BY -1
037500             UNTIL WS-LICENSE-SCAN-IDX < 1
037600                OR REQ-LICENSE-CHAR (WS-LICENSE-SCAN-IDX)
037700                                                    NOT = SPACE.
037800     COMPUTE WS-LICENSE-LEN = 10 - WS-LICENSE-TRAIL-SP.
037900
038000     IF WS-LICENSE-LEN < 4 OR WS-LICENSE-LEN > 10
038100         MOVE "MLIF" TO RES-REASON-CODE
038200         MOVE "Medical license must be 4-10 digits"
038300                                  TO RES-REASON-TEXT
038400         MOVE "Y" TO ERROR-FOUND-SW
038500         GO TO 360-EXIT.
038600
038700     IF REQ-MEDICAL-LICENSE (1 : WS-LICENSE-LEN) NOT NUMERIC
038800         MOVE "MLIF" TO RES-REASON-CODE
038900         MOVE "Medical license must be 4-10 digits"
039000                                  TO RES-REASON-TEXT
039100         MOVE "Y" TO ERROR-FOUND-SW
039200         GO TO 360-EXIT.
039300
039400     IF REQ-SLOT-DURATION-MIN < 5 OR REQ-SLOT-DURATION-MIN > 180
039500         MOVE "SDRG" TO RES-REASON-CODE
039600         MOVE "Slot duration must be between 5 and 180 minutes"
039700                                  TO RES-REASON-TEXT
039800         MOVE "Y" TO ERROR-FOUND-SW
039900         GO TO 360-EXIT.
040000 360-EXIT.
040100     EXIT.
040200
040300 365-COUNT-LICENSE-TRAIL.
040400     ADD 1 TO WS-LICENSE-TRAIL-SP.
040500 365-EXIT.
040600     EXIT.
040700
040800 380-BUMP-REASON-COUNT.
040900     SET RSN-IDX TO 1.
041000     SEARCH RSN-CODE-ENTRY
041100         AT END
041200             DISPLAY "*** UNKNOWN REASON CODE " RES-REASON-CODE
041300         WHEN RSN-CODE (RSN-IDX) = RES-REASON-CODE
041400             SET RSC-IDX TO RSN-IDX
041500             ADD +1 TO RSN-COUNT (RSC-IDX).
041600 380-EXIT.
041700     EXIT.
041800
041900 800-OPEN-FILES.
042000     MOVE "800-OPEN-FILES" TO PARA-NAME.
042100     OPEN INPUT SIGNUP-IN.
042200     OPEN OUTPUT SIGNUP-OUT, SYSOUT.
042300 800-EXIT.
042400     EXIT.
042500
042600 850-CLOSE-FILES.
042700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042800     CLOSE SIGNUP-IN, SIGNUP-OUT, SYSOUT.
042900 850-EXIT.
043000     EXIT.
043100
043200 900-READ-SIGNUP-IN.
043300     READ SIGNUP-IN INTO REGISTRATION-REQUEST-REC
043400         AT END MOVE "N" TO MORE-DATA-SW
043500         GO TO 900-EXIT
043600     END-READ.
043700     ADD +1 TO RECORDS-READ.
043800 900-EXIT.
043900     EXIT.
044000
044100 999-CLEANUP.
044200     MOVE "999-CLEANUP" TO PARA-NAME.
044300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044400     DISPLAY "** RECORDS READ **".
044500     DISPLAY RECORDS-READ.
044600     DISPLAY "** RECORDS ACCEPTED **".
044700     DISPLAY RECORDS-ACCEPTED.
044800     DISPLAY "** RECORDS REJECTED **".
044900     DISPLAY RECORDS-REJECTED.
045000     PERFORM 950-DUMP-REASON-COUNT THRU 950-EXIT
045100             VARYING RSC-IDX FROM 1 BY 1
045200             UNTIL RSC-IDX > RSN-TABLE-SIZE.
045300     DISPLAY "******** NORMAL END OF JOB REGEDIT ********".
045400 999-EXIT.
045500     EXIT.
045600
045700 950-DUMP-REASON-COUNT.
045800     DISPLAY "** REJECT REASON " RSN-CODE (RSC-IDX)
045900             " COUNT ** " RSN-COUNT (RSC-IDX).
046000 950-EXIT.
046100     EXIT.
046200
046300 1000-ABEND-RTN.
046400     WRITE SYSOUT-REC FROM ABEND-REC.
046500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046600     DISPLAY "*** ABNORMAL END OF JOB - REGEDIT ***" UPON CONSOLE.
046700     DIVIDE ZERO-VAL INTO ONE-VAL.
