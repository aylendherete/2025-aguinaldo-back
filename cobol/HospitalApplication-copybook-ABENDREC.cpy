000100******************************************************************
000200*    ABENDREC  -  COMMON ABEND WORK AREA
000300*
000400*    COPIED INTO EVERY BATCH PROGRAM IN THIS FAMILY SO THE SAME
000500*    "PARA-NAME"/"ABEND-REASON" TRACE FIELDS AND THE ZERO-DIVIDE
000600*    ABEND TRICK LOOK THE SAME NO MATTER WHICH JOB BLOWS UP.
000700*    MOVED TO SYSOUT-REC AND WRITTEN JUST BEFORE THE JOB DIES.
000800******************************************************************
000900 01  ABEND-REC.
001000     05  ABEND-DATE                  PIC X(08).
001100     05  ABEND-TIME                  PIC X(08).
001200     05  PARA-NAME                   PIC X(20).
001300     05  ABEND-REASON                PIC X(40).
001400     05  EXPECTED-VAL                PIC X(10).
001500     05  ACTUAL-VAL                  PIC X(10).
001600     05  FILLER                      PIC X(34) VALUE SPACES.
001700
001800 01  WS-ABEND-CONSTANTS.
001900     05  ONE-VAL                     PIC 9(01) VALUE 1.
002000     05  ZERO-VAL                    PIC 9(01) VALUE 0.
