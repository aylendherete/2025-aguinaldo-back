000100******************************************************************
000200*    HLTHCOV  -  VALID HEALTH-INSURANCE / HEALTH-PLAN TABLES
000300*
000400*    REPLACES THE OLD DDS0001.HEALTH_PLAN DB2 TABLE LOOKUP - THE
000500*    OBRA-SOCIAL LIST DOES NOT CHANGE OFTEN ENOUGH TO JUSTIFY A
000600*    DB2 ROUND TRIP FOR EVERY SIGN-UP RECORD, SO IT IS CARRIED
000700*    HERE AS TWO LOAD-IN-PLACE TABLES.
000800******************************************************************
000900 01  WS-INSURER-NAME-TABLE.
001000    05  FILLER PIC X(30) VALUE
001100-"OSDE                          ".
001200    05  FILLER PIC X(30) VALUE
001300-"SWISS MEDICAL                 ".
001400    05  FILLER PIC X(30) VALUE
001500-"GALENO                        ".
001600    05  FILLER PIC X(30) VALUE
001700-"MEDICUS                       ".
001800    05  FILLER PIC X(30) VALUE
001900-"OMINT                         ".
002000    05  FILLER PIC X(30) VALUE
002100-"SANCOR SALUD                  ".
002200    05  FILLER PIC X(30) VALUE
002300-"MEDIFE                        ".
002400    05  FILLER PIC X(30) VALUE
002500-"ACCORD SALUD                  ".
002600    05  FILLER PIC X(30) VALUE
002700-"PREVENCION SALUD              ".
002800    05  FILLER PIC X(30) VALUE
002900-"OSECAC                        ".
003000    05  FILLER PIC X(30) VALUE
003100-"OSDEPYM                       ".
003200    05  FILLER PIC X(30) VALUE
003300-"OSPRERA                       ".
003400    05  FILLER PIC X(30) VALUE
003500-"OSPACA                        ".
003600    05  FILLER PIC X(30) VALUE
003700-"OSPE                          ".
003800    05  FILLER PIC X(30) VALUE
003900-"OSUTHGRA                      ".
004000    05  FILLER PIC X(30) VALUE
004100-"OSUOM                         ".
004200    05  FILLER PIC X(30) VALUE
004300-"OSMATA                        ".
004400    05  FILLER PIC X(30) VALUE
004500-"IOMA                          ".
004600    05  FILLER PIC X(30) VALUE
004700-"IOSFA                         ".
004800    05  FILLER PIC X(30) VALUE
004900-"PAMI                          ".
005000
005100 01  INSR-TABLE  REDEFINES WS-INSURER-NAME-TABLE.
005200     05  INSR-ENTRY   OCCURS 20 TIMES
005300                        INDEXED BY INSR-IDX.
005400         10  INSR-NAME              PIC X(30).
005500
005600 77  INSR-TABLE-SIZE              PIC 9(02) VALUE 20.
005700
005800******************************************************************
005900*    ONE ROW PER VALID (INSURER, PLAN) COMBINATION.  ACCORD SALUD
006000*    CARRIES NO ROW HERE ON PURPOSE - IT IS A VALID INSURER WITH
006100*    NO ALLOWED PLAN, SO ANY PLAN SUBMITTED UNDER IT FAILS THE
006200*    PLAN-SEARCH BELOW.
006300******************************************************************
006400 01  WS-HEALTH-PLAN-TABLE.
006500    05  FILLER PIC X(40) VALUE
006600-"OSDE                          210       ".
006700    05  FILLER PIC X(40) VALUE
006800-"OSDE                          310       ".
006900    05  FILLER PIC X(40) VALUE
007000-"OSDE                          410       ".
007100    05  FILLER PIC X(40) VALUE
007200-"OSDE                          450       ".
007300    05  FILLER PIC X(40) VALUE
007400-"OSDE                          510       ".
007500    05  FILLER PIC X(40) VALUE
007600-"SWISS MEDICAL                 SMG20     ".
007700    05  FILLER PIC X(40) VALUE
007800-"SWISS MEDICAL                 SMG30     ".
007900    05  FILLER PIC X(40) VALUE
008000-"SWISS MEDICAL                 SMG40     ".
008100    05  FILLER PIC X(40) VALUE
008200-"SWISS MEDICAL                 SMG50     ".
008300    05  FILLER PIC X(40) VALUE
008400-"SWISS MEDICAL                 SMG60     ".
008500    05  FILLER PIC X(40) VALUE
008600-"GALENO                        220       ".
008700    05  FILLER PIC X(40) VALUE
008800-"GALENO                        330       ".
008900    05  FILLER PIC X(40) VALUE
009000-"GALENO                        440       ".
009100    05  FILLER PIC X(40) VALUE
009200-"MEDICUS                       MEDICUS   ".
009300    05  FILLER PIC X(40) VALUE
009400-"OMINT                         GLOBAL    ".
009500    05  FILLER PIC X(40) VALUE
009600-"OMINT                         PREMIUM   ".
009700    05  FILLER PIC X(40) VALUE
009800-"SANCOR SALUD                  1000      ".
009900    05  FILLER PIC X(40) VALUE
010000-"SANCOR SALUD                  2000      ".
010100    05  FILLER PIC X(40) VALUE
010200-"SANCOR SALUD                  3000      ".
010300    05  FILLER PIC X(40) VALUE
010400-"SANCOR SALUD                  4000      ".
010500    05  FILLER PIC X(40) VALUE
010600-"MEDIFE                        BRONCE    ".
010700    05  FILLER PIC X(40) VALUE
010800-"MEDIFE                        PLATA     ".
010900    05  FILLER PIC X(40) VALUE
011000-"MEDIFE                        ORO       ".
011100    05  FILLER PIC X(40) VALUE
011200-"PREVENCION SALUD              A1        ".
011300    05  FILLER PIC X(40) VALUE
011400-"PREVENCION SALUD              A2        ".
011500    05  FILLER PIC X(40) VALUE
011600-"PREVENCION SALUD              A3        ".
011700    05  FILLER PIC X(40) VALUE
011800-"OSECAC                        OSECAC    ".
011900    05  FILLER PIC X(40) VALUE
012000-"OSDEPYM                       OSDEPYM   ".
012100    05  FILLER PIC X(40) VALUE
012200-"OSPRERA                       OSPRERA   ".
012300    05  FILLER PIC X(40) VALUE
012400-"OSPACA                        OSPACA    ".
012500    05  FILLER PIC X(40) VALUE
012600-"OSPE                          OSPE      ".
012700    05  FILLER PIC X(40) VALUE
012800-"OSUTHGRA                      OSUTHGRA  ".
012900    05  FILLER PIC X(40) VALUE
013000-"OSUOM                         OSUOM     ".
013100    05  FILLER PIC X(40) VALUE
013200-"OSMATA                        OSMATA    ".
013300    05  FILLER PIC X(40) VALUE
013400-"IOMA                          IOMA      ".
013500    05  FILLER PIC X(40) VALUE
013600-"IOSFA                         IOSFA     ".
013700    05  FILLER PIC X(40) VALUE
013800-"PAMI                          PAMI      ".
013900
014000 01  HPLN-TABLE  REDEFINES WS-HEALTH-PLAN-TABLE.
014100     05  HPLN-ENTRY   OCCURS 37 TIMES
014200                        INDEXED BY HPLN-IDX.
014300         10  HPLN-INSURER           PIC X(30).
014400         10  HPLN-CODE              PIC X(10).
014500
014600 77  HPLN-TABLE-SIZE              PIC 9(02) VALUE 37.
