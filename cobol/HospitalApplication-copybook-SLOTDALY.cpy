000100******************************************************************
000200*    SLOTDALY  -  APPOINTMENT-SLOT GENERATION RECORD LAYOUTS
000300*
000400*    INPUT  SIDE - SLOT-REQUEST-REC     (SLOTREQ-IN FILE)
000500*    OUTPUT SIDE - AVAILABLE-SLOT-REC    (SLOT-OUT FILE)
000600*
000700*    THE DAY-OF-WEEK NAME TABLE IS USED TO TURN A YYYYMMDD DATE
000800*    INTO ITS DAY NAME BY ZELLER'S CONGRUENCE, WITHOUT LEANING
000900*    ON ANY COMPILER-SUPPLIED DATE INTRINSIC.
001000******************************************************************
001100 01  SLOT-REQUEST-REC.
001200     05  SLQ-DOCTOR-ID               PIC X(36).
001300     05  SLQ-SLOT-DURATION-MIN       PIC 9(03).
001400     05  SLQ-FROM-DATE               PIC 9(08).
001500     05  SLQ-TO-DATE                 PIC 9(08).
001600     05  FILLER                      PIC X(02) VALUE SPACES.
001700
001800 01  AVAILABLE-SLOT-REC.
001900     05  SLT-DOCTOR-ID               PIC X(36).
002000     05  SLT-DATE                    PIC 9(08).
002100     05  SLT-DAY-NAME                PIC X(09).
002200     05  SLT-START-TIME              PIC 9(04).
002300     05  SLT-END-TIME                PIC 9(04).
002400     05  FILLER                      PIC X(02) VALUE SPACES.
002500
002600******************************************************************
002700*    ZELLER DAY-NAME TABLE - SUBSCRIPTED 1-7 BY THE DAY-NUMBER
002800*    ZELLER'S CONGRUENCE RETURNS (1=SUNDAY ... 7=SATURDAY).
002900******************************************************************
003000 01  WS-ZELLER-DAY-TABLE.
003100     05  FILLER                      PIC X(09) VALUE "SUNDAY   ".
003200     05  FILLER                      PIC X(09) VALUE "MONDAY   ".
003300     05  FILLER                      PIC X(09) VALUE "TUESDAY  ".
003400     05  FILLER                      PIC X(09) VALUE "WEDNESDAY".
003500     05  FILLER                      PIC X(09) VALUE "THURSDAY ".
003600     05  FILLER                      PIC X(09) VALUE "FRIDAY   ".
003700     05  FILLER                      PIC X(09) VALUE "SATURDAY ".
003800
003900 01  ZELLER-TABLE  REDEFINES WS-ZELLER-DAY-TABLE.
004000     05  ZELLER-DAY-NAME  OCCURS 7 TIMES
004100                            INDEXED BY ZELLER-IDX.
004200         10  ZELLER-NAME              PIC X(09).
