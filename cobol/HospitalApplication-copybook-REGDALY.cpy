000100******************************************************************
000200*    REGDALY  -  SIGN-UP EDIT RECORD LAYOUTS
000300*
000400*    INPUT  SIDE - REGISTRATION-REQUEST-REC  (SIGNUP-IN FILE)
000500*    OUTPUT SIDE - REGISTRATION-RESULT-REC    (SIGNUP-OUT FILE)
000600*
000700*    ALSO CARRIES THE REJECT-REASON COUNT TABLE USED BY
000800*    REGEDIT TO BUILD THE END-OF-JOB REASON-CODE BREAKDOWN.
000900******************************************************************
001000 01  REGISTRATION-REQUEST-REC.
001100     05  REQ-ROLE                    PIC X(10).
001200         88  REQ-ROLE-PATIENT        VALUE "PATIENT   ".
001300         88  REQ-ROLE-DOCTOR         VALUE "DOCTOR    ".
001400         88  REQ-ROLE-ADMIN          VALUE "ADMIN     ".
001500     05  REQ-BIRTHDATE               PIC 9(08).
001600     05  REQ-GENDER                  PIC X(10).
001700     05  REQ-PHONE-AREA              PIC X(04).
001800     05  FILLER                      PIC X(01).
001900     05  REQ-PHONE-NUMBER            PIC X(15).
002000     05  REQ-DNI                     PIC 9(09).
002100     05  REQ-HEALTH-INSURANCE        PIC X(30).
002200     05  REQ-HEALTH-PLAN             PIC X(10).
002300     05  REQ-MEDICAL-LICENSE         PIC X(10).
002400*    CHARACTER-BY-CHARACTER VIEW OF THE LICENSE FIELD SO REGEDIT
002500*    CAN WALK IT BACKWARD FOR THE TRAILING-BLANK COUNT WITHOUT A
002600*    COMPILER FUNCTION - SEE REGEDIT CHANGE LOG 04/17/09.
002700     05  REQ-MEDICAL-LICENSE-VIEW REDEFINES REQ-MEDICAL-LICENSE.
002800         10  REQ-LICENSE-CHAR  OCCURS 10 TIMES PIC X(01).
002900     05  REQ-SPECIALTY               PIC X(60).
003000     05  REQ-SLOT-DURATION-MIN       PIC 9(03).
003100*    RUN DATE IS SUPPLIED BY THE DRIVING JOB STEP, NOT ACCEPTED
003200*    FROM THE SYSTEM CLOCK - SEE REGEDIT CHANGE LOG 08/13/10.
003300     05  REQ-RUN-DATE                PIC 9(08).
003400     05  REQ-RUN-DATE-VIEW REDEFINES REQ-RUN-DATE.
003500         10  REQ-RUN-CCYY            PIC 9(04).
003600         10  REQ-RUN-MMDD            PIC 9(04).
003700     05  FILLER                      PIC X(02) VALUE SPACES.
003800
003900 01  REQ-PHONE  REDEFINES REQ-PHONE-AREA.
004000     05  REQ-PHONE-FULL              PIC X(20).
004100
004200 01  REGISTRATION-RESULT-REC.
004300     05  RES-ROLE                    PIC X(10).
004400     05  RES-STATUS                  PIC X(08).
004500         88  RES-ACCEPTED            VALUE "ACCEPTED".
004600         88  RES-REJECTED            VALUE "REJECTED".
004700     05  RES-REASON-CODE             PIC X(04).
004800     05  RES-REASON-TEXT             PIC X(60).
004900     05  RES-NORM-INSURANCE          PIC X(30).
005000     05  RES-NORM-PLAN               PIC X(10).
005100     05  FILLER                      PIC X(04) VALUE SPACES.
005200
005300******************************************************************
005400*    REJECT-REASON COUNT TABLE - LOADED AT 000-HOUSEKEEPING,
005500*    BUMPED IN 380-BUMP-REASON-COUNT, DUMPED AT 900-CLEANUP.
005600******************************************************************
005700 01  WS-REASON-CODE-TABLE.
005800     05  FILLER                      PIC X(04) VALUE "ADMH".
005900     05  FILLER                      PIC X(04) VALUE "BDRQ".
006000     05  FILLER                      PIC X(04) VALUE "GDRQ".
006100     05  FILLER                      PIC X(04) VALUE "PHRQ".
006200     05  FILLER                      PIC X(04) VALUE "DNIF".
006300     05  FILLER                      PIC X(04) VALUE "AGMN".
006400     05  FILLER                      PIC X(04) VALUE "AGMX".
006500     05  FILLER                      PIC X(04) VALUE "INRQ".
006600     05  FILLER                      PIC X(04) VALUE "INSV".
006700     05  FILLER                      PIC X(04) VALUE "PLRQ".
006800     05  FILLER                      PIC X(04) VALUE "PLNV".
006900     05  FILLER                      PIC X(04) VALUE "MLRQ".
007000     05  FILLER                      PIC X(04) VALUE "SPRQ".
007100     05  FILLER                      PIC X(04) VALUE "SPIV".
007200     05  FILLER                      PIC X(04) VALUE "SDRQ".
007300     05  FILLER                      PIC X(04) VALUE "MLIF".
007400     05  FILLER                      PIC X(04) VALUE "SDRG".
007500
007600 01  RSN-TABLE  REDEFINES WS-REASON-CODE-TABLE.
007700     05  RSN-CODE-ENTRY   OCCURS 17 TIMES
007800                           INDEXED BY RSN-IDX.
007900         10  RSN-CODE                PIC X(04).
008000
008100 01  WS-REASON-COUNT-TABLE.
008200     05  RSN-COUNT-ENTRY  OCCURS 17 TIMES
008300                           INDEXED BY RSC-IDX.
008400         10  RSN-COUNT                PIC 9(05) COMP.
008500
008600 77  RSN-TABLE-SIZE                  PIC 9(02) VALUE 17.
