000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PAYREG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/18/91.
000600 DATE-COMPILED. 07/18/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CREATES AND LOOKS UP PAYMENT-REGISTER
001300*          ROWS FOR APPOINTMENT TURNS.  THE TURN-FOUND AND
001400*          PAYMENT-ALREADY-EXISTS FLAGS COME IN ON THE INPUT
001500*          TRANSACTION ITSELF - THIS JOB NEVER GOES BACK TO A
001600*          TURN MASTER OR A PRIOR RUN'S REGISTER TO CHECK THEM,
001700*          IT JUST TRUSTS WHAT THE UPSTREAM STEP ALREADY WORKED
001800*          OUT.  A LOOKUP CAN ONLY SEE A REGISTER CREATED
001900*          EARLIER IN THIS SAME RUN, HELD IN THE WS-PAYMENT-TABLE
002000*          IN WORKING STORAGE - THAT IS WHAT "PAYMENT ALREADY
002100*          EXISTS" REALLY MEANS TO THIS JOB.
002200*
002300******************************************************************
002400
002500        INPUT FILE               -   PAYTRAN-IN
002600
002700        OUTPUT FILE PRODUCED     -   PAYREG-OUT
002800
002900        DUMP FILE                -   SYSOUT
003000
003100******************************************************************
003200*    CHANGE LOG
003300*    ----------
003400*    07/18/91  JS   ORIGINAL - CREATE/LOOKUP SPLIT OUT OF THE OLD JS071891
003500*                   IN-LINE PAYMENT LOGIC IN THE TURN-CLOSE JOB SO
003600*                   IT COULD BE RUN AND RERUN ON ITS OWN.
003700*    02/09/94  RDM  ADDED THE IN-MEMORY PAYMENT TABLE SO A LOOKUP RDM02099
003800*                   TRANSACTION LATER IN THE SAME BATCH CAN SEE A
003900*                   REGISTER CREATED EARLIER IN IT - REQUEST
004000*                   #94-0061, BILLING WAS RE-KEYING THE SAME TURN
004100*                   TWICE IN ONE FEED.
004200*    01/08/99  TGD  Y2K REVIEW - PTR-RUN-TIMESTAMP AND PAY-PAID-ATTGD01089
004300*                   ARE BOTH FULL 14-DIGIT CCYYMMDDHHMMSS FIELDS,
004400*                   NO CHANGE REQUIRED PER MEMO 99-014.
004500*    05/30/03  KLP  A LOOKUP WHOSE PAYMENT-EXISTS FLAG SAYS "Y"   KLP05300
004600*                   BUT ISN'T ACTUALLY IN THE TABLE NOW FALLS
004700*                   BACK TO PAY-NF INSTEAD OF ABENDING - #03-0288,
004800*                   WHICH HAPPENS WHENEVER A LOOKUP FEED CROSSES
004850*                   A JOB BOUNDARY.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT PAYTRAN-IN
006400     ASSIGN TO UT-S-PAYTRNI
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT PAYREG-OUT
006900     ASSIGN TO UT-S-PAYREGO
007000       ORGANIZATION IS RELATIVE
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 130 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(130).
008300
008400****** ONE CREATE OR LOOKUP REQUEST PER TURN
008500 FD  PAYTRAN-IN
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 60 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS PAYTRAN-IN-REC.
009100 01  PAYTRAN-IN-REC  PIC X(60).
009200
009300****** ONE ROW PER TRANSACTION - A REAL REGISTER ON A GOOD CREATE
009400****** OR LOOKUP, A REJECTION LINE OTHERWISE
009500 FD  PAYREG-OUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 156 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS PAYREG-OUT-REC.
010100 01  PAYREG-OUT-REC  PIC X(156).
010200
010300 WORKING-STORAGE SECTION.
010400
010500 01  FILE-STATUS-CODES.
010600     05  OFCODE                  PIC X(2).
010700         88 CODE-WRITE    VALUE SPACES.
010800
010900 COPY PAYDALY.
011000 COPY ABENDREC.
011100
011200 01  PTR-TRACE-VIEW REDEFINES PAYMENT-TURN-REQUEST-REC.
011300     05  PTR-TRACE-TURN-ID       PIC X(36).
011400     05  FILLER                  PIC X(24).
011500
011600******************************************************************
011700*    PAY-PAID-AT COMES IN AS ONE 14-DIGIT CCYYMMDDHHMMSS FIELD -
011800*    BROKEN OUT HERE PURELY SO THE RUN-TOTALS DISPLAY CAN SHOW A
011900*    READABLE DATE WITHOUT A SEPARATE WORKING-STORAGE COPY OF IT.
012000******************************************************************
012100 01  PTR-RUN-TIMESTAMP-HOLD      PIC 9(14).
012200
012300 01  WS-TIMESTAMP-VIEW REDEFINES PTR-RUN-TIMESTAMP-HOLD.
012400     05  WS-TS-CCYYMMDD          PIC 9(08).
012500     05  WS-TS-HHMMSS            PIC 9(06).
012600
012700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012800     05  TRANSACTIONS-READ       PIC 9(07) COMP.
012900     05  CREATE-OK-COUNT         PIC 9(07) COMP.
013000     05  LOOKUP-OK-COUNT         PIC 9(07) COMP.
013100     05  RECORDS-TURN-NF         PIC 9(07) COMP.
013200     05  RECORDS-DUP-PAY         PIC 9(07) COMP.
013300     05  RECORDS-PAY-NF          PIC 9(07) COMP.
013400
013500 01  COUNTERS-DISP-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
013600     05  FILLER                  PIC X(04).
013700     05  FILLER                  PIC X(04).
013800     05  FILLER                  PIC X(04).
013900     05  FILLER                  PIC X(04).
014000     05  FILLER                  PIC X(04).
014100     05  FILLER                  PIC X(04).
014200
014300 01  FLAGS-AND-SWITCHES.
014400     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
014500         88 NO-MORE-DATA VALUE "N".
014600     05  TURN-FOUND-SW           PIC X(01) VALUE "N".
014700         88 TURN-WAS-FOUND-IN-TABLE VALUE "Y".
014800
014900 PROCEDURE DIVISION.
015000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015100     PERFORM 100-MAINLINE THRU 100-EXIT
015200             UNTIL NO-MORE-DATA.
015300     PERFORM 999-CLEANUP THRU 999-EXIT.
015400     MOVE +0 TO RETURN-CODE.
015500     GOBACK.
015600
015700 000-HOUSEKEEPING.
015800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015900     DISPLAY "******** BEGIN JOB PAYREG ********".
016000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016100     MOVE ZERO TO WS-PAY-TABLE-COUNT.
016200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016300     PERFORM 900-READ-PAYTRAN-IN THRU 900-EXIT.
016400     IF NO-MORE-DATA
016500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
016600         GO TO 1000-ABEND-RTN.
016700 000-EXIT.
016800     EXIT.
016900
017000 100-MAINLINE.
017100     MOVE "100-MAINLINE" TO PARA-NAME.
017200     MOVE PTR-RUN-TIMESTAMP TO PTR-RUN-TIMESTAMP-HOLD.
017300     MOVE SPACES TO PAYMENT-REGISTER-REC.
017400     MOVE PTR-TURN-ID TO PAY-TURN-ID.
017500
017600     IF PTR-IS-CREATE
017700         PERFORM 300-CREATE-RTN THRU 300-EXIT
017800     ELSE
017900         IF PTR-IS-LOOKUP
018000             PERFORM 400-LOOKUP-RTN THRU 400-EXIT.
018100
018200     WRITE PAYREG-OUT-REC FROM PAYMENT-REGISTER-REC.
018300     PERFORM 900-READ-PAYTRAN-IN THRU 900-EXIT.
018400 100-EXIT.
018500     EXIT.
018600
018700******************************************************************
018800*    300-CREATE-RTN - TURN-NOT-FOUND BEATS DUPLICATE-PAYMENT,
018900*    WHICH BEATS AN ACTUAL CREATE.  FIRST HIT WINS.
019000******************************************************************
019100 300-CREATE-RTN.
019200     MOVE "300-CREATE-RTN" TO PARA-NAME.
019300     IF NOT PTR-TURN-WAS-FOUND
019400         MOVE "TNFD" TO PAY-RESULT-CODE
019500         MOVE "Turn not found" TO PAY-RESULT-TEXT
019600         ADD +1 TO RECORDS-TURN-NF
019700         GO TO 300-EXIT.
019800
019900     IF PTR-PAYMENT-ALREADY-EXISTS
020000         MOVE "DUPP" TO PAY-RESULT-CODE
020100         MOVE "Payment register already exists for this turn"
020200                                  TO PAY-RESULT-TEXT
020300         ADD +1 TO RECORDS-DUP-PAY
020400         GO TO 300-EXIT.
020500
020600     MOVE "PENDING " TO PAY-STATUS.
020700     MOVE PTR-RUN-TIMESTAMP TO PAY-PAID-AT.
020800     MOVE ZERO TO PAY-AMOUNT.
020900     MOVE ZERO TO PAY-COPAY-AMOUNT.
021000     MOVE SPACES TO PAY-METHOD.
021100     MOVE "OK  " TO PAY-RESULT-CODE.
021200     MOVE "Payment register created" TO PAY-RESULT-TEXT.
021300     PERFORM 320-ADD-TO-PAYMENT-TABLE THRU 320-EXIT.
021400     ADD +1 TO CREATE-OK-COUNT.
021500 300-EXIT.
021600     EXIT.
021700
021800 320-ADD-TO-PAYMENT-TABLE.
021900     ADD +1 TO WS-PAY-TABLE-COUNT.
022000     SET PAY-IDX TO WS-PAY-TABLE-COUNT.
022100     MOVE PAY-TURN-ID       TO WS-PAY-TURN-ID (PAY-IDX).
022200     MOVE PAY-STATUS        TO WS-PAY-STATUS (PAY-IDX).
022300     MOVE PAY-AMOUNT        TO WS-PAY-AMOUNT (PAY-IDX).
022400     MOVE PAY-COPAY-AMOUNT  TO WS-PAY-COPAY-AMOUNT (PAY-IDX).
022500     MOVE PAY-METHOD        TO WS-PAY-METHOD (PAY-IDX).
022600     MOVE PAY-PAID-AT       TO WS-PAY-PAID-AT (PAY-IDX).
022700 320-EXIT.
022800     EXIT.
022900
023000******************************************************************
023100*    400-LOOKUP-RTN - THE INPUT FLAG SAYS WHETHER A REGISTER IS
023200*    SUPPOSED TO EXIST; THE TABLE SEARCH IS WHAT ACTUALLY HANDS
023300*    BACK ITS FIELDS.
023400******************************************************************
023500 400-LOOKUP-RTN.
023600     MOVE "400-LOOKUP-RTN" TO PARA-NAME.
023700     IF NOT PTR-PAYMENT-ALREADY-EXISTS
023800         MOVE "PNFD" TO PAY-RESULT-CODE
023900         MOVE "Payment register not found for this turn"
024000                                  TO PAY-RESULT-TEXT
024100         ADD +1 TO RECORDS-PAY-NF
024200         GO TO 400-EXIT.
024300
024400     MOVE "N" TO TURN-FOUND-SW.
024500     PERFORM 420-FIND-IN-PAYMENT-TABLE THRU 420-EXIT
024600             VARYING PAY-IDX FROM 1 BY 1
024700             UNTIL PAY-IDX > WS-PAY-TABLE-COUNT
024800                OR TURN-WAS-FOUND-IN-TABLE.
024900
025000     IF NOT TURN-WAS-FOUND-IN-TABLE
025100         MOVE "PNFD" TO PAY-RESULT-CODE
025200         MOVE "Payment register not found for this turn"
025300                                  TO PAY-RESULT-TEXT
025400         ADD +1 TO RECORDS-PAY-NF
025500         GO TO 400-EXIT.
025600
025700     MOVE "OK  " TO PAY-RESULT-CODE.
025800     MOVE "Payment register found" TO PAY-RESULT-TEXT.
025900     ADD +1 TO LOOKUP-OK-COUNT.
026000 400-EXIT.
026100     EXIT.
026200
026300 420-FIND-IN-PAYMENT-TABLE.
026400     IF WS-PAY-TURN-ID (PAY-IDX) = PAY-TURN-ID
026500         MOVE "Y" TO TURN-FOUND-SW
026600         MOVE WS-PAY-STATUS (PAY-IDX)       TO PAY-STATUS
026700         MOVE WS-PAY-AMOUNT (PAY-IDX)       TO PAY-AMOUNT
026800         MOVE WS-PAY-COPAY-AMOUNT (PAY-IDX) TO PAY-COPAY-AMOUNT
026900         MOVE WS-PAY-METHOD (PAY-IDX)       TO PAY-METHOD
027000         MOVE WS-PAY-PAID-AT (PAY-IDX)      TO PAY-PAID-AT.
027100 420-EXIT.
027200     EXIT.
027300
027400 800-OPEN-FILES.
027500     MOVE "800-OPEN-FILES" TO PARA-NAME.
027600     OPEN INPUT PAYTRAN-IN.
027700     OPEN OUTPUT PAYREG-OUT, SYSOUT.
027800 800-EXIT.
027900     EXIT.
028000
028100 850-CLOSE-FILES.
028200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
028300     CLOSE PAYTRAN-IN, PAYREG-OUT, SYSOUT.
028400 850-EXIT.
028500     EXIT.
028600
028700 900-READ-PAYTRAN-IN.
028800     READ PAYTRAN-IN INTO PAYMENT-TURN-REQUEST-REC
028900         AT END MOVE "N" TO MORE-DATA-SW
029000         GO TO 900-EXIT
029100     END-READ.
029200     ADD +1 TO TRANSACTIONS-READ.
029300 900-EXIT.
029400     EXIT.
029500
029600 999-CLEANUP.
029700     MOVE "999-CLEANUP" TO PARA-NAME.
029800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029900     DISPLAY "** TRANSACTIONS READ **".
030000     DISPLAY TRANSACTIONS-READ.
030100     DISPLAY "** CREATE-OK COUNT **".
030200     DISPLAY CREATE-OK-COUNT.
030300     DISPLAY "** LOOKUP-OK COUNT **".
030400     DISPLAY LOOKUP-OK-COUNT.
030500     DISPLAY "** REJECT TURN-NF COUNT **".
030600     DISPLAY RECORDS-TURN-NF.
030700     DISPLAY "** REJECT DUP-PAY COUNT **".
030800     DISPLAY RECORDS-DUP-PAY.
030900     DISPLAY "** REJECT PAY-NF COUNT **".
031000     DISPLAY RECORDS-PAY-NF.
031100     DISPLAY "******** NORMAL END OF JOB PAYREG ********".
031200 999-EXIT.
031300     EXIT.
031400
031500 1000-ABEND-RTN.
031600     WRITE SYSOUT-REC FROM ABEND-REC.
031700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031800     DISPLAY "*** ABNORMAL END OF JOB - PAYREG ***" UPON CONSOLE.
031900     DIVIDE ZERO-VAL INTO ONE-VAL.
