000100******************************************************************
000200*    SPECLIST  -  VALID MEDICAL SPECIALTY TABLE (DOCTOR SIGN-UP)
000300*
000400*    CARRIED HERE AS A LOAD-IN-PLACE LITERAL TABLE RATHER THAN A
000500*    DB2 LOOKUP - THE SPECIALTY BOARD LIST IS MAINTAINED BY THE
000600*    MEDICAL RECORDS OFFICE AND CHANGES ON THE ORDER OF YEARS,
000700*    NOT DAYS.  ACCENTS ARE FOLDED TO PLAIN LATIN LETTERS FOR
000800*    THIS SHOP'S EBCDIC CODE PAGE.
000900******************************************************************
001000 01  WS-SPECIALTY-NAME-TABLE.
001100    05  FILLER PIC X(60) VALUE
001200-"ALERGIA E INMUNOLOGIA                                       ".
001300    05  FILLER PIC X(60) VALUE
001400-"ANATOMIA PATOLOGICA                                         ".
001500    05  FILLER PIC X(60) VALUE
001600-"ANESTESIOLOGIA                                              ".
001700    05  FILLER PIC X(60) VALUE
001800-"ANGIOLOGIA GENERAL Y HEMODINAMIA                            ".
001900    05  FILLER PIC X(60) VALUE
002000-"CARDIOLOGIA                                                 ".
002100    05  FILLER PIC X(60) VALUE
002200-"CARDIOLOGO INFANTIL                                         ".
002300    05  FILLER PIC X(60) VALUE
002400-"CIRUGIA GENERAL                                             ".
002500    05  FILLER PIC X(60) VALUE
002600-"CIRUGIA CARDIOVASCULAR                                      ".
002700    05  FILLER PIC X(60) VALUE
002800-"CIRUGIA DE CABEZA Y CUELLO                                  ".
002900    05  FILLER PIC X(60) VALUE
003000-"CIRUGIA DE TORAX (CIRUGIA TORACICA)                         ".
003100    05  FILLER PIC X(60) VALUE
003200-"CIRUGIA INFANTIL (CIRUGIA PEDIATRICA)                       ".
003300    05  FILLER PIC X(60) VALUE
003400-"CIRUGIA PLASTICA Y REPARADORA                               ".
003500    05  FILLER PIC X(60) VALUE
003600-"CIRUGIA VASCULAR PERIFERICA                                 ".
003700    05  FILLER PIC X(60) VALUE
003800-"CLINICA MEDICA                                              ".
003900    05  FILLER PIC X(60) VALUE
004000-"COLOPROCTOLOGIA                                             ".
004100    05  FILLER PIC X(60) VALUE
004200-"DERMATOLOGIA                                                ".
004300    05  FILLER PIC X(60) VALUE
004400-"DIAGNOSTICO POR IMAGENES                                    ".
004500    05  FILLER PIC X(60) VALUE
004600-"ENDOCRINOLOGIA                                              ".
004700    05  FILLER PIC X(60) VALUE
004800-"ENDOCRINOLOGO INFANTIL                                      ".
004900    05  FILLER PIC X(60) VALUE
005000-"FARMACOLOGIA CLINICA                                        ".
005100    05  FILLER PIC X(60) VALUE
005200-"FISIATRIA (MEDICINA FISICA Y REHABILITACION)                ".
005300    05  FILLER PIC X(60) VALUE
005400-"GASTROENTEROLOGIA                                           ".
005500    05  FILLER PIC X(60) VALUE
005600-"GASTROENTEROLOGO INFANTIL                                   ".
005700    05  FILLER PIC X(60) VALUE
005800-"GENETICA MEDICA                                             ".
005900    05  FILLER PIC X(60) VALUE
006000-"GERIATRIA                                                   ".
006100    05  FILLER PIC X(60) VALUE
006200-"GINECOLOGIA                                                 ".
006300    05  FILLER PIC X(60) VALUE
006400-"HEMATOLOGIA                                                 ".
006500    05  FILLER PIC X(60) VALUE
006600-"HEMATOLOGO INFANTIL                                         ".
006700    05  FILLER PIC X(60) VALUE
006800-"HEMOTERAPIA E INMUNOHEMATOLOGIA                             ".
006900    05  FILLER PIC X(60) VALUE
007000-"INFECTOLOGIA                                                ".
007100    05  FILLER PIC X(60) VALUE
007200-"INFECTOLOGO INFANTIL                                        ".
007300*    08/12/10 RDM - MASTOLOGIA WAS MISSING OFF THE BOARD LIST,
007400*    DOCTORS COULD NOT SIGN UP UNDER IT - REQUEST #10-0142.
007500    05  FILLER PIC X(60) VALUE
007600-"MASTOLOGIA                                                  ".
007700    05  FILLER PIC X(60) VALUE
007800-"MEDICINA DEL DEPORTE                                        ".
007900    05  FILLER PIC X(60) VALUE
008000-"MEDICINA GENERAL Y/O MEDICINA DE FAMILIA                    ".
008100    05  FILLER PIC X(60) VALUE
008200-"MEDICINA LEGAL                                              ".
008300    05  FILLER PIC X(60) VALUE
008400-"MEDICINA NUCLEAR                                            ".
008500    05  FILLER PIC X(60) VALUE
008600-"MEDICINA DEL TRABAJO                                        ".
008700    05  FILLER PIC X(60) VALUE
008800-"NEFROLOGIA                                                  ".
008900    05  FILLER PIC X(60) VALUE
009000-"NEFROLOGO INFANTIL                                          ".
009100    05  FILLER PIC X(60) VALUE
009200-"NEONATOLOGIA                                                ".
009300    05  FILLER PIC X(60) VALUE
009400-"NEUMONOLOGIA                                                ".
009500    05  FILLER PIC X(60) VALUE
009600-"NEUMONOLOGO INFANTIL                                        ".
009700    05  FILLER PIC X(60) VALUE
009800-"NEUROCIRUGIA                                                ".
009900    05  FILLER PIC X(60) VALUE
010000-"NEUROLOGIA                                                  ".
010100    05  FILLER PIC X(60) VALUE
010200-"NEUROLOGO INFANTIL                                          ".
010300    05  FILLER PIC X(60) VALUE
010400-"NUTRICION                                                   ".
010500    05  FILLER PIC X(60) VALUE
010600-"OBSTETRICIA                                                 ".
010700    05  FILLER PIC X(60) VALUE
010800-"OFTALMOLOGIA                                                ".
010900    05  FILLER PIC X(60) VALUE
011000-"ONCOLOGIA                                                   ".
011100    05  FILLER PIC X(60) VALUE
011200-"ONCOLOGO INFANTIL                                           ".
011300    05  FILLER PIC X(60) VALUE
011400-"ORTOPEDIA Y TRAUMATOLOGIA                                   ".
011500    05  FILLER PIC X(60) VALUE
011600-"OTORRINOLARINGOLOGIA                                        ".
011700    05  FILLER PIC X(60) VALUE
011800-"PEDIATRIA                                                   ".
011900    05  FILLER PIC X(60) VALUE
012000-"PSIQUIATRIA                                                 ".
012100    05  FILLER PIC X(60) VALUE
012200-"PSIQUIATRIA INFANTO JUVENIL                                 ".
012300    05  FILLER PIC X(60) VALUE
012400-"RADIOTERAPIA O TERAPIA RADIANTE                             ".
012500    05  FILLER PIC X(60) VALUE
012600-"REUMATOLOGIA                                                ".
012700    05  FILLER PIC X(60) VALUE
012800-"REUMATOLOGO INFANTIL                                        ".
012900    05  FILLER PIC X(60) VALUE
013000-"TERAPIA INTENSIVA                                           ".
013100    05  FILLER PIC X(60) VALUE
013200-"TERAPISTA INTENSIVO INFANTIL                                ".
013300    05  FILLER PIC X(60) VALUE
013400-"TOCOGINECOLOGIA                                             ".
013500    05  FILLER PIC X(60) VALUE
013600-"TOXICOLOGIA                                                 ".
013700    05  FILLER PIC X(60) VALUE
013800-"UROLOGIA                                                    ".
013900
014000 01  SPEC-TABLE  REDEFINES WS-SPECIALTY-NAME-TABLE.
014100     05  SPEC-ENTRY   OCCURS 63 TIMES
014200                        INDEXED BY SPEC-IDX.
014300         10  SPEC-NAME               PIC X(60).
014400
014500 77  SPEC-TABLE-SIZE              PIC 9(02) VALUE 63.
