000100******************************************************************
000200*    AVLDALY  -  DOCTOR WEEKLY-AVAILABILITY RECORD LAYOUTS
000300*
000400*    INPUT  SIDE - AVAILABILITY-RANGE-REC   (AVAIL-IN FILE)
000500*    OUTPUT SIDE - AVAILABILITY-EDIT-RESULT-REC (AVAIL-OUT FILE)
000600*
000700*    ALSO CARRIES THE IN-MEMORY WEEKLY-SCHEDULE TABLE - LOADED
000800*    ONE DOCTOR'S GROUP OF RANGE ROWS AT A TIME BY AVLEDIT AND
000900*    RE-LOADED THE SAME WAY BY AVLSLOT, SAME SHAPE AS THE OLD
001000*    EQUIPMENT/LAB-TEST LOAD-AND-SEARCH TABLES.
001100******************************************************************
001200 01  AVAILABILITY-RANGE-REC.
001300     05  AVL-DOCTOR-ID               PIC X(36).
001400     05  AVL-SLOT-DURATION-MIN       PIC 9(03).
001500     05  AVL-DAY-NAME                PIC X(09).
001600     05  AVL-ENABLED                 PIC X(01).
001700         88  AVL-DAY-IS-ENABLED      VALUE "Y".
001800         88  AVL-DAY-IS-DISABLED     VALUE "N".
001900     05  AVL-RANGE-SEQ               PIC 9(02).
002000     05  AVL-RANGE-START             PIC 9(04).
002100     05  AVL-RANGE-END               PIC 9(04).
002200     05  FILLER                      PIC X(02) VALUE SPACES.
002300
002400 01  AVAILABILITY-EDIT-RESULT-REC.
002500     05  AER-DOCTOR-ID               PIC X(36).
002600     05  AER-STATUS                  PIC X(08).
002700         88  AER-IS-VALID            VALUE "VALID   ".
002800         88  AER-IS-INVALID          VALUE "INVALID ".
002900     05  AER-DAY-NAME                PIC X(09).
003000     05  AER-REASON-CODE             PIC X(04).
003100     05  AER-REASON-TEXT             PIC X(60).
003200     05  FILLER                      PIC X(02) VALUE SPACES.
003300
003400******************************************************************
003500*    WEEKLY SCHEDULE WORKING TABLE - ONE ENTRY PER DAY-NAME SEEN
003600*    IN THE CURRENT DOCTOR'S GROUP, IN THE ORDER THE DAY GROUPS
003700*    APPEAR ON THE INPUT FILE, EACH CARRYING ITS OWN LIST OF
003800*    TIME RANGES IN INPUT (UNSORTED) ORDER.
003900******************************************************************
004000 01  WS-DOCTOR-SCHEDULE-TABLE.
004100     05  WS-SCHED-DAY-ENTRY  OCCURS 7 TIMES
004200                               INDEXED BY DAY-IDX.
004300         10  WS-SCHED-DAY-NAME        PIC X(09).
004400         10  WS-SCHED-ENABLED         PIC X(01).
004500         10  WS-SCHED-SLOT-DURATION   PIC 9(03) COMP.
004600         10  WS-SCHED-RANGE-COUNT     PIC 9(02) COMP.
004700         10  WS-SCHED-RANGE-ENTRY  OCCURS 20 TIMES
004800                                     INDEXED BY RNG-IDX.
004900             15  WS-SCHED-RANGE-START PIC 9(04) COMP.
005000             15  WS-SCHED-RANGE-END   PIC 9(04) COMP.
005100             15  WS-SCHED-RANGE-SEQ   PIC 9(02) COMP.
005200     05  FILLER                      PIC X(01) VALUE SPACES.
005300
005400 77  WS-SCHED-DAY-COUNT              PIC 9(02) COMP VALUE 0.
005500 77  WS-SCHED-DAY-MAX                PIC 9(02) VALUE 7.
005600 77  WS-SCHED-RANGE-MAX              PIC 9(02) VALUE 20.
