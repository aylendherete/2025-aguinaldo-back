000100******************************************************************
000200*    PAYDALY  -  PAYMENT-REGISTER TRANSACTION RECORD LAYOUTS
000300*
000400*    INPUT  SIDE - PAYMENT-TURN-REQUEST-REC (PAYTRAN-IN FILE)
000500*    MASTER/OUTPUT SIDE - PAYMENT-REGISTER-REC (PAYREG FILE, A
000600*    RELATIVE FILE - ONE SLOT PER TURN, UNIQUENESS IS ENFORCED
000700*    BY THE EXISTENCE-CHECK LOGIC IN 300-CREATE-RTN, NOT BY THE
000800*    FILE'S OWN ORGANIZATION)
000900*
001000*    THE WS-PAYMENT-TABLE BELOW IS LOADED FROM PAYREG AT
001100*    HOUSEKEEPING AND GROWN AS NEW REGISTERS ARE CREATED, SO A
001200*    LOOKUP TRANSACTION LATER IN THE SAME RUN CAN SEE A REGISTER
001300*    CREATED EARLIER IN THAT SAME RUN.
001400******************************************************************
001500 01  PAYMENT-TURN-REQUEST-REC.
001600     05  PTR-TRANS-CODE              PIC X(06).
001700         88  PTR-IS-CREATE           VALUE "CREATE".
001800         88  PTR-IS-LOOKUP           VALUE "LOOKUP".
001900     05  PTR-TURN-ID                 PIC X(36).
002000     05  PTR-TURN-FOUND              PIC X(01).
002100         88  PTR-TURN-WAS-FOUND      VALUE "Y".
002200     05  PTR-PAYMENT-EXISTS          PIC X(01).
002300         88  PTR-PAYMENT-ALREADY-EXISTS VALUE "Y".
002400     05  PTR-RUN-TIMESTAMP           PIC 9(14).
002500     05  FILLER                      PIC X(02) VALUE SPACES.
002600
002700 01  PAYMENT-REGISTER-REC.
002800     05  PAY-TURN-ID                 PIC X(36).
002900     05  PAY-STATUS                  PIC X(08).
003000         88  PAY-IS-PENDING          VALUE "PENDING ".
003100     05  PAY-AMOUNT                  PIC S9(9)V99 COMP-3.
003200     05  PAY-COPAY-AMOUNT            PIC S9(9)V99 COMP-3.
003300     05  PAY-METHOD                  PIC X(20).
003400     05  PAY-PAID-AT                 PIC 9(14).
003500     05  PAY-RESULT-CODE             PIC X(04).
003600     05  PAY-RESULT-TEXT             PIC X(60).
003700     05  FILLER                      PIC X(02) VALUE SPACES.
003800
003900******************************************************************
004000*    IN-MEMORY PAYMENT-REGISTER TABLE - REPLACES A KEYED READ
004100*    SINCE THE FILE ITSELF CARRIES NO RECORD KEY.
004200******************************************************************
004300 01  WS-PAYMENT-TABLE.
004400     05  WS-PAY-ENTRY   OCCURS 500 TIMES
004500                          INDEXED BY PAY-IDX.
004600         10  WS-PAY-TURN-ID           PIC X(36).
004700         10  WS-PAY-STATUS            PIC X(08).
004800         10  WS-PAY-AMOUNT            PIC S9(9)V99 COMP-3.
004900         10  WS-PAY-COPAY-AMOUNT      PIC S9(9)V99 COMP-3.
005000         10  WS-PAY-METHOD            PIC X(20).
005100         10  WS-PAY-PAID-AT           PIC 9(14).
005200     05  FILLER                      PIC X(01) VALUE SPACES.
005300
005400 77  WS-PAY-TABLE-COUNT              PIC 9(04) COMP VALUE 0.
005500 77  WS-PAY-TABLE-MAX                PIC 9(04) VALUE 500.
005600 77  WS-PAY-NEXT-RRN                 PIC 9(04) COMP VALUE 0.
