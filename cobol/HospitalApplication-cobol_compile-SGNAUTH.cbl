000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SGNAUTH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/02/89.
000600 DATE-COMPILED. 05/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM DECIDES WHETHER A SIGN-IN ATTEMPT MAY BE
001300*          LET THROUGH THE FRONT DOOR.  EVERY SIGN-IN CARRIES THE
001400*          PERSON'S ROLE (PATIENT/DOCTOR/ADMIN) AND ACCOUNT STATUS
001500*          (ACTIVE/PENDING/SUSPENDED) - ONLY A FEW ROLE/STATUS
001600*          COMBINATIONS ARE EVER LET IN, LOOKED UP AGAINST A
001700*          SMALL FIXED DECISION TABLE RATHER THAN A DB2 CALL.
001800*
001900******************************************************************
002000
002100        INPUT FILE               -   SIGNIN-IN
002200
002300        OUTPUT FILE PRODUCED     -   SIGNIN-OUT
002400
002500        DUMP FILE                -   SYSOUT
002600
002700******************************************************************
002800*    CHANGE LOG
002900*    ----------
003000*    05/02/89  JS   ORIGINAL - GREW OUT OF THE OLD ROLE/STATUS    JS050289
003100*                   CHECK THAT USED TO BE IN-LINE IN THE SIGN-UP
003200*                   EDIT, PULLED OUT SO IT COULD BE RUN ON ITS
003300*                   OWN AGAINST THE SIGN-IN ATTEMPT LOG.
003400*    03/14/91  JS   DECISION TABLE MOVED OUT TO SIGNREC COPYBOOK  JS031491
003500*                   SO EDIT AND SIGN-IN JOBS CAN SHARE IT.
003600*    06/05/93  RDM  ADDED DOCTOR/PENDING AS AN AUTHORIZED PAIR -  RDM06059
003700*                   NEWLY SIGNED-UP DOCTORS MAY SIGN IN WHILE
003800*                   THEIR CREDENTIALS ARE STILL BEING REVIEWED.
003900*    01/08/99  TGD  Y2K REVIEW - NO DATE FIELDS IN THIS JOB, NO   TGD01089
004000*                   CHANGE REQUIRED PER MEMO 99-014.
004100*    02/11/08  JS   RECOMPILED UNDER THE NEWER COMPILER RELEASE,  JS021108
004200*                   NO SOURCE CHANGES.
004300*    08/12/10  RDM  ROLE AND STATUS WERE BEING MATCHED AS THEY    RDM08121
004400*                   CAME IN, SO A MIXED-CASE SIGN-IN SCREEN COULD
004500*                   LOSE A GOOD LOGIN TO THE DECISION TABLE -
004600*                   NOW CALLS TRIMUPR ON BOTH FIELDS FIRST, SAME
004700*                   AS THE COVERAGE FOLD IN REGEDIT.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT SIGNIN-IN
006300     ASSIGN TO UT-S-SIGNII
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT SIGNIN-OUT
006800     ASSIGN TO UT-S-SIGNIO
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200****** ONE RECORD PER SIGN-IN ATTEMPT, ROLE AND CURRENT STATUS
008300 FD  SIGNIN-IN
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 21 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SIGNIN-IN-REC.
008900 01  SIGNIN-IN-REC  PIC X(21).
009000
009100****** ONE Y/N AUTHORIZATION DECISION PER INPUT RECORD
009200 FD  SIGNIN-OUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 22 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SIGNIN-OUT-REC.
009800 01  SIGNIN-OUT-REC  PIC X(22).
009900
010000 WORKING-STORAGE SECTION.
010100
010200 01  FILE-STATUS-CODES.
010300     05  OFCODE                  PIC X(2).
010400         88 CODE-WRITE    VALUE SPACES.
010500
010600 COPY SIGNREC.
010700 COPY ABENDREC.
010800
010900 01  SGN-REQUEST-TRACE-VIEW REDEFINES SIGNIN-REQUEST-REC.
011000     05  SGN-TRACE-ROLE-STATUS   PIC X(20).
011100     05  FILLER                  PIC X(01).
011200
011300 01  WS-NORM-SCRATCH.
011400     05  WS-NORM-ROLE            PIC X(30).
011500     05  WS-NORM-STATUS          PIC X(30).
011600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011700     05  RECORDS-READ            PIC 9(07) COMP.
011800     05  RECORDS-AUTHORIZED      PIC 9(07) COMP.
011900     05  RECORDS-DENIED          PIC 9(07) COMP.
012000
012100 01  COUNTERS-DISP-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
012200     05  FILLER                  PIC X(04).
012300     05  FILLER                  PIC X(04).
012400     05  FILLER                  PIC X(04).
012500
012600 01  FLAGS-AND-SWITCHES.
012700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
012800         88 NO-MORE-DATA VALUE "N".
012900     05  PAIR-FOUND-SW           PIC X(01) VALUE "N".
013000         88 PAIR-WAS-FOUND VALUE "Y".
013100
013200 PROCEDURE DIVISION.
013300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013400     PERFORM 100-MAINLINE THRU 100-EXIT
013500             UNTIL NO-MORE-DATA.
013600     PERFORM 999-CLEANUP THRU 999-EXIT.
013700     MOVE +0 TO RETURN-CODE.
013800     GOBACK.
013900
014000 000-HOUSEKEEPING.
014100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014200     DISPLAY "******** BEGIN JOB SGNAUTH ********".
014300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014500     PERFORM 900-READ-SIGNIN-IN THRU 900-EXIT.
014600     IF NO-MORE-DATA
014700         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
014800         GO TO 1000-ABEND-RTN.
014900 000-EXIT.
015000     EXIT.
015100
015200 100-MAINLINE.
015300     MOVE "100-MAINLINE" TO PARA-NAME.
015400     MOVE SGN-ROLE TO SGN-ROLE-O.
015500     MOVE SGN-STATUS TO SGN-STATUS-O.
015600     PERFORM 300-AUTHORIZE-RTN THRU 300-EXIT.
015700
015800     IF SGN-IS-AUTHORIZED
015900         ADD +1 TO RECORDS-AUTHORIZED
016000     ELSE
016100         ADD +1 TO RECORDS-DENIED.
016200
016300     WRITE SIGNIN-OUT-REC FROM SIGNIN-RESULT-REC.
016400     PERFORM 900-READ-SIGNIN-IN THRU 900-EXIT.
016500 100-EXIT.
016600     EXIT.
016700
016800 300-AUTHORIZE-RTN.
016900     MOVE "300-AUTHORIZE-RTN" TO PARA-NAME.
017000     MOVE "N" TO SGN-AUTHORIZED.
017100     IF SGN-ROLE = SPACES OR SGN-STATUS = SPACES
017200         GO TO 300-EXIT.
017300
017400     MOVE SPACES TO WS-NORM-SCRATCH.
017500     MOVE SGN-ROLE TO WS-NORM-ROLE.
017600     MOVE SGN-STATUS TO WS-NORM-STATUS.
017700     CALL "TRIMUPR" USING WS-NORM-ROLE.
017800     CALL "TRIMUPR" USING WS-NORM-STATUS.
017900
018000     MOVE "N" TO PAIR-FOUND-SW.
018100     SET AUTH-IDX TO 1.
018200     SEARCH AUTH-ENTRY
018300         AT END
018400             MOVE "N" TO PAIR-FOUND-SW
018500         WHEN AUTH-ROLE (AUTH-IDX) = WS-NORM-ROLE (1:10)
018600              AND AUTH-STATUS (AUTH-IDX) = WS-NORM-STATUS (1:10)
018700             MOVE "Y" TO PAIR-FOUND-SW.
018800
018900     IF PAIR-WAS-FOUND
019000         MOVE "Y" TO SGN-AUTHORIZED.
019100 300-EXIT.
019200     EXIT.
019300
019400 800-OPEN-FILES.
019500     MOVE "800-OPEN-FILES" TO PARA-NAME.
019600     OPEN INPUT SIGNIN-IN.
019700     OPEN OUTPUT SIGNIN-OUT, SYSOUT.
019800 800-EXIT.
019900     EXIT.
020000
020100 850-CLOSE-FILES.
020200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
020300     CLOSE SIGNIN-IN, SIGNIN-OUT, SYSOUT.
020400 850-EXIT.
020500     EXIT.
020600
020700 900-READ-SIGNIN-IN.
020800     READ SIGNIN-IN INTO SIGNIN-REQUEST-REC
020900         AT END MOVE "N" TO MORE-DATA-SW
021000         GO TO 900-EXIT
021100     END-READ.
021200     ADD +1 TO RECORDS-READ.
021300 900-EXIT.
021400     EXIT.
021500
021600 999-CLEANUP.
021700     MOVE "999-CLEANUP" TO PARA-NAME.
021800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
021900     DISPLAY "** RECORDS READ **".
022000     DISPLAY RECORDS-READ.
022100     DISPLAY "** RECORDS AUTHORIZED **".
022200     DISPLAY RECORDS-AUTHORIZED.
022300     DISPLAY "** RECORDS DENIED **".
022400     DISPLAY RECORDS-DENIED.
022500     DISPLAY "******** NORMAL END OF JOB SGNAUTH ********".
022600 999-EXIT.
022700     EXIT.
022800
022900 1000-ABEND-RTN.
023000     WRITE SYSOUT-REC FROM ABEND-REC.
023100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
023200     DISPLAY "*** ABNORMAL END OF JOB - SGNAUTH ***" UPON CONSOLE.
023300     DIVIDE ZERO-VAL INTO ONE-VAL.
